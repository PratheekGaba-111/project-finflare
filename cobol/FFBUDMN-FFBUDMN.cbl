000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        FFBUDMN.
000300 AUTHOR.            R M KEOGH.
000400 INSTALLATION.      MERIDIAN FINANCIAL SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.      04/02/1988.
000600 DATE-COMPILED.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  F F B U D M N                                                *
001000*  FINFLARE BUDGET MAINTENANCE RUN.                              *
001100*  READS THE BUDGET-CREATE-REQUEST FILE (OPTIONAL -- MAY BE      *
001200*  EMPTY ON ANY GIVEN NIGHT) AGAINST THE CURRENT BUDGET MASTER.  *
001300*  FOR EACH REQUEST, ANY EXISTING ACTIVE BUDGET FOR THE SAME     *
001400*  USER AND CATEGORY IS DEACTIVATED BEFORE THE NEW BUDGET IS     *
001500*  ADDED AS THE ACTIVE ONE.  PRODUCES THE NEW BUDGET MASTER AND  *
001600*  A MAINTENANCE LISTING SHOWING WHAT WAS DEACTIVATED/ADDED.     *
001700*  NEW BUDGETS ARE APPENDED TO THE END OF THE MASTER; THE        *
001800*  NIGHTLY SYSSORT STEP THAT FOLLOWS THIS PROGRAM IN THE         *
001900*  SCHEDULE RE-SEQUENCES BUDGETS-NEW BY USER-ID/CATEGORY BEFORE  *
002000*  FFNITELY PICKS IT UP.                                         *
002100*-----------------------------------------------------------------
002200*  CHANGE LOG                                                    *
002300*-----------------------------------------------------------------
002400*  04/02/88  RMK  CR-0118  ORIGINAL PROGRAM.
002500*  11/14/88  RMK  CR-0151  FIX: ALERT-THRESHOLD NOT CARRIED FROM
002600*                          CREATE REC, DEFAULTED WRONG.
002700*  06/09/89  CJP  CR-0203  ADDED MAINTENANCE LISTING REPORT.
002800*  02/27/90  RMK  CR-0240  BUD-ID ASSIGNMENT NOW MAX(EXISTING)+1
002900*                          INSTEAD OF A SEPARATE COUNTER FILE.
003000*  08/15/91  TLW  CR-0309  SUPPORT MULTIPLE CREATES FOR THE SAME
003100*                          USER/CATEGORY IN ONE RUN.
003200*  01/30/92  CJP  CR-0351  DEACTIVATED-BUDGET COUNT ADDED TO
003300*                          GRAND TOTALS LINE.
003400*  05/06/93  RMK  CR-0402  WIDENED BUD-AMOUNT TO S9(08)V99 TO
003500*                          MATCH REVISED BUDGET MASTER LAYOUT.
003600*  09/21/94  SAH  CR-0455  CLEANUP OF 2100-DEACTIVATE-OLD LOOP.
003700*  03/11/96  TLW  CR-0512  TABLE SIZE RAISED 1000 TO 2000 ENTRIES.
003800*  11/02/97  CJP  CR-0566  MINOR - HEADING DATE WAS NOT ZERO-
003900*                          FILLED ON SINGLE-DIGIT MONTHS.
004000*  09/18/98  SAH  Y2K-014  CENTURY WINDOW: DATES STORED CCYYMMDD
004100*                          THROUGHOUT; NO 2-DIGIT YEAR FIELDS
004200*                          REMAIN IN THIS PROGRAM.  VERIFIED.
004300*  02/03/99  SAH  Y2K-014  Y2K SIGN-OFF TESTING - NO CHANGES.
004400*  07/19/01  TLW  CR-0641  BCR-ALERT-ENABLED DEFAULTS TO 'Y' WHEN
004500*                          THE CREATE RECORD ARRIVES BLANK.
004600*  10/05/04  RMK  CR-0708  ADDED SECURITY PARAGRAPH PER AUDIT
004700*                          FINDING 04-117.
004800*  04/22/08  CJP  CR-0799  SWITCH FFBUDMN-TEST-SW ADDED SO QA CAN
004900*                          RUN AGAINST THE TEST BUDGET MASTER
005000*                          WITHOUT A SEPARATE JCL OVERRIDE.
005100*  06/30/13  SAH  CR-0877  DEACTIVATION NOW LOGGED EVEN WHEN THE
005200*                          OLD AND NEW BUDGET AMOUNTS ARE EQUAL.
005300*-----------------------------------------------------------------
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0 IS FFBUDMN-TEST-SW.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT BUDGETS-OLD ASSIGN TO BUDGOLD
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300
006400     SELECT BUDGETS-NEW ASSIGN TO BUDGNEW
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600
006700     SELECT OPTIONAL BUDCREAT ASSIGN TO BUDCREAT
006800         ORGANIZATION IS LINE SEQUENTIAL.
006900
007000     SELECT BUDRPT ASSIGN TO BUDRPT
007100         ORGANIZATION IS RECORD SEQUENTIAL.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 FD  BUDGETS-OLD
007700     LABEL RECORD IS STANDARD
007800     DATA RECORD IS I-BUD-REC.
007900     COPY FFBUDREC REPLACING FFBUD-BUDGET-REC BY I-BUD-REC.
008100
008200 FD  BUDGETS-NEW
008300     LABEL RECORD IS STANDARD
008400     DATA RECORD IS O-BUD-REC.
008500     COPY FFBUDREC REPLACING FFBUD-BUDGET-REC BY O-BUD-REC.
008700
008800 FD  BUDCREAT
008900     LABEL RECORD IS STANDARD
009000     DATA RECORD IS I-BCR-REC.
009100     COPY FFBCRREC REPLACING FFBCR-BUDGET-CREATE-REC BY
009150         I-BCR-REC.
009300
009400 FD  BUDRPT
009500     LABEL RECORD IS OMITTED
009600     RECORD CONTAINS 132 CHARACTERS
009700     DATA RECORD IS PRTLINE
009800     LINAGE IS 60 WITH FOOTING AT 56.
009900 01  PRTLINE                         PIC X(132).
010000
010100 WORKING-STORAGE SECTION.
010200 01  WORK-AREA.
010300     05  C-PCTR                      PIC 99   COMP  VALUE 0.
010400     05  MORE-CREATES                PIC X(03)     VALUE 'YES'.
010500     05  C-MAX-BUD-ID                PIC 9(06) COMP VALUE 0.
010600     05  C-GT-ADDED-CTR              PIC 9(05) COMP VALUE 0.
010700     05  C-GT-DEACT-CTR              PIC 9(05) COMP VALUE 0.
010800     05  WS-DEACT-FOUND-SW           PIC X(03)     VALUE 'NO'.
010900     05  WS-DEACT-OLD-ID             PIC 9(06)     VALUE 0.
011000
011100*  IN-MEMORY COPY OF THE BUDGET MASTER.  BUDGETS-OLD IS LOADED
011200*  HERE ONCE AT START-UP SO THE DEACTIVATE SEARCH IN 2100 AND THE
011300*  APPEND IN 2200 CAN BOTH WORK AGAINST IT BEFORE IT IS WRITTEN
011400*  BACK OUT AS BUDGETS-NEW IN 3100.
011500 01  WS-BUD-TABLE.
011600     05  WS-BUD-ENTRY OCCURS 2000 TIMES
011700                       INDEXED BY WS-BUD-IDX.
011800         10  WS-BUD-ID               PIC 9(06).
011900         10  WS-BUD-USER-ID          PIC 9(06).
012000         10  WS-BUD-CATEGORY         PIC X(04).
012100         10  WS-BUD-AMOUNT           PIC S9(08)V99.
012200         10  WS-BUD-SPENT            PIC S9(08)V99.
012300         10  WS-BUD-START-DATE       PIC 9(08).
012305*  ALTERNATE VIEW OF WS-BUD-START-DATE FOR THE RPT HEADING.
012310         10  WS-BUD-STRTDT-R REDEFINES WS-BUD-START-DATE.
012320             15  WS-BUD-STRT-CCYY    PIC 9(04).
012330             15  WS-BUD-STRT-MM      PIC 9(02).
012340             15  WS-BUD-STRT-DD      PIC 9(02).
012400         10  WS-BUD-END-DATE         PIC 9(08).
012405*  ALTERNATE VIEW OF WS-BUD-END-DATE FOR THE RPT HEADING.
012410         10  WS-BUD-ENDDT-R REDEFINES WS-BUD-END-DATE.
012420             15  WS-BUD-END-CCYY     PIC 9(04).
012430             15  WS-BUD-END-MM       PIC 9(02).
012440             15  WS-BUD-END-DD       PIC 9(02).
012500         10  WS-BUD-ALERT-ENABLED    PIC X(01).
012600         10  WS-BUD-ALERT-THRESH     PIC 9(03).
012700         10  WS-BUD-ACTIVE           PIC X(01).
012800             88  WS-BUD-TBL-ACTIVE       VALUE 'Y'.
012900 77  WS-BUD-COUNT                    PIC 9(05)  COMP  VALUE 0.
013100
013200 01  CURRENT-DATE-AND-TIME.
013300     05  I-DATE.
013400         10  I-YY                    PIC 9(04).
013500         10  I-MM                    PIC 99.
013600         10  I-DD                    PIC 99.
013700     05  I-TIME                      PIC X(11).
013750*  ALTERNATE VIEW OF I-TIME BROKEN INTO HH/MM/SS - CARRIED
013760*  OVER FROM THE ORIGINAL COPYBOOK-FREE RELEASE, NOT
013770*  CURRENTLY PRINTED BUT LEFT IN PLACE FOR THE AUDIT TRAIL.
013780     05  I-TIME-R REDEFINES I-TIME.
013790         10  I-TIME-HH               PIC 99.
013800         10  I-TIME-MM               PIC 99.
013810         10  I-TIME-SS               PIC 9(07).
013820
013900 01  COMPANY-TITLE-LINE.
014000     05  FILLER                      PIC X(6)      VALUE 'DATE: '.
014100     05  O-MM                        PIC 99.
014200     05  FILLER                      PIC X         VALUE '/'.
014300     05  O-DD                        PIC 99.
014400     05  FILLER                      PIC X         VALUE '/'.
014500     05  O-YY                        PIC 9(4).
014600     05  FILLER                      PIC X(34)     VALUE ' '.
014700     05  FILLER                      PIC X(32)     VALUE
014800                                    'FINFLARE BUDGET MAINTENANCE'.
014900     05  FILLER                      PIC X(36)     VALUE ' '.
015000     05  FILLER                      PIC X(6)      VALUE 'PAGE: '.
015100     05  O-PCTR                      PIC Z9.
015200
015300 01  COLUMN-HEADINGS-LINE.
015400     05  FILLER                      PIC X(4)      VALUE 'USER'.
015500     05  FILLER                      PIC X(5)      VALUE ' '.
015600     05  FILLER                      PIC X(3)      VALUE 'CAT'.
015700     05  FILLER                      PIC X(5)      VALUE ' '.
015800     05  FILLER                      PIC X(6)      VALUE 'ACTION'.
015900     05  FILLER                      PIC X(5)      VALUE ' '.
016000     05  FILLER                     PIC X(7)      VALUE 'OLD BUD'.
016100     05  FILLER                      PIC X(5)      VALUE ' '.
016200     05  FILLER                     PIC X(7)      VALUE 'NEW BUD'.
016300     05  FILLER                      PIC X(5)      VALUE ' '.
016400     05  FILLER                      PIC X(6)      VALUE 'AMOUNT'.
016500     05  FILLER                      PIC X(5)      VALUE ' '.
016600     05  FILLER                      PIC X(5)      VALUE 'START'.
016700     05  FILLER                      PIC X(3)      VALUE ' '.
016800     05  FILLER                      PIC X(3)      VALUE 'END'.
016900
017000 01  BLANK-LINE.
017100     05  FILLER                      PIC X(132)    VALUE ' '.
017200
017300 01  DETAIL-LINE.
017400     05  O-USER-ID                   PIC 9(06).
017500     05  FILLER                      PIC X(3)      VALUE ' '.
017600     05  O-CATEGORY                  PIC X(04).
017700     05  FILLER                      PIC X(3)      VALUE ' '.
017800     05  O-ACTION                    PIC X(10).
017900     05  FILLER                      PIC X(2)      VALUE ' '.
018000     05  O-OLD-ID                    PIC Z(5)9.
018100     05  FILLER                      PIC X(3)      VALUE ' '.
018200     05  O-NEW-ID                    PIC Z(5)9.
018300     05  FILLER                      PIC X(3)      VALUE ' '.
018400     05  O-AMOUNT                    PIC $$,$$$,$$9.99.
018500     05  FILLER                      PIC X(2)      VALUE ' '.
018600     05  O-START-MM                  PIC 99.
018700     05  FILLER                      PIC X         VALUE '/'.
018800     05  O-START-DD                  PIC 99.
018900     05  FILLER                      PIC X         VALUE '/'.
019000     05  O-START-YY                  PIC 9(4).
019100     05  FILLER                      PIC X(2)      VALUE ' '.
019200     05  O-END-MM                    PIC 99.
019300     05  FILLER                      PIC X         VALUE '/'.
019400     05  O-END-DD                    PIC 99.
019500     05  FILLER                      PIC X         VALUE '/'.
019600     05  O-END-YY                    PIC 9(4).
019700
019800 01  GRAND-TOTALS-LINE.
019900     05  FILLER                      PIC X(13)     VALUE
020000                                     'GRAND TOTALS:'.
020100     05  FILLER                      PIC X(7)      VALUE ' '.
020200     05  FILLER                      PIC X(14)     VALUE
020300                                     'BUDGETS ADDED:'.
020400     05  O-GT-ADDED-CTR               PIC ZZ,ZZ9.
020500     05  FILLER                      PIC X(7)      VALUE ' '.
020600     05  FILLER                      PIC X(18)     VALUE
020700                                     'BUDGETS DEACTIVATED:'.
020800     05  O-GT-DEACT-CTR               PIC ZZ,ZZ9.
020900     05  FILLER                      PIC X(54)     VALUE ' '.
021000
021100 PROCEDURE DIVISION.
021200 0000-MAIN.
021300     PERFORM 1000-INIT.
021400     PERFORM 2000-MAINLINE
021500         UNTIL MORE-CREATES = 'NO'.
021600     PERFORM 3000-CLOSING.
021700     STOP RUN.
021800
021900 1000-INIT.
022000     OPEN INPUT BUDGETS-OLD.
022100     OPEN OUTPUT BUDGETS-NEW.
022200     OPEN OUTPUT BUDRPT.
022300     OPEN INPUT BUDCREAT.
022400
022500     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
022600     MOVE I-YY TO O-YY.
022700     MOVE I-MM TO O-MM.
022800     MOVE I-DD TO O-DD.
022900
023000     PERFORM 1100-LOAD-BUDGETS.
023100     PERFORM 9100-READ-CREATE.
023200     PERFORM 9200-HEADINGS.
023300
023400*  LOADS THE ENTIRE BUDGET MASTER INTO WS-BUD-TABLE AND NOTES THE
023500*  HIGHEST BUD-ID SO 2200-ADD-NEW-BUDGET CAN ASSIGN THE NEXT ONE.
023600 1100-LOAD-BUDGETS.
023700     MOVE 0 TO WS-BUD-COUNT.
023800 1100-LOAD-LOOP.
024500     READ BUDGETS-OLD
024600         AT END
024700             GO TO 1100-LOAD-EXIT.
024800
024900     ADD 1 TO WS-BUD-COUNT.
025000     SET WS-BUD-IDX TO WS-BUD-COUNT.
025100     MOVE BUD-ID            TO WS-BUD-ID (WS-BUD-IDX).
025200     MOVE BUD-USER-ID       TO WS-BUD-USER-ID (WS-BUD-IDX).
025300     MOVE BUD-CATEGORY      TO WS-BUD-CATEGORY (WS-BUD-IDX).
025400     MOVE BUD-AMOUNT        TO WS-BUD-AMOUNT (WS-BUD-IDX).
025500     MOVE BUD-SPENT         TO WS-BUD-SPENT (WS-BUD-IDX).
025600     MOVE BUD-START-DATE    TO WS-BUD-START-DATE (WS-BUD-IDX).
025700     MOVE BUD-END-DATE      TO WS-BUD-END-DATE (WS-BUD-IDX).
025800     MOVE BUD-ALERT-ENABLED TO WS-BUD-ALERT-ENABLED (WS-BUD-IDX).
025900     MOVE BUD-ALERT-THRESHOLD TO WS-BUD-ALERT-THRESH (WS-BUD-IDX).
026000     MOVE BUD-ACTIVE        TO WS-BUD-ACTIVE (WS-BUD-IDX).
026100     IF BUD-ID > C-MAX-BUD-ID
026200         MOVE BUD-ID TO C-MAX-BUD-ID
026300     END-IF.
026400
026500     GO TO 1100-LOAD-LOOP.
026600 1100-LOAD-EXIT.
026700     EXIT.
026800
026900 2000-MAINLINE.
027000     PERFORM 2100-DEACTIVATE-OLD.
027100     PERFORM 2200-ADD-NEW-BUDGET.
027200     PERFORM 2300-OUTPUT.
027300     PERFORM 9100-READ-CREATE.
027400
027500*  ANY BUDGET ALREADY ACTIVE FOR THIS USER AND CATEGORY IS TURNED
027600*  OFF BEFORE THE NEW ONE GOES IN -- CR-0877 LOGS THE DEACTIVATION
027700*  EVEN WHEN THE OLD AND NEW AMOUNTS HAPPEN TO MATCH.
027800 2100-DEACTIVATE-OLD.
027900     MOVE 'NO' TO WS-DEACT-FOUND-SW.
028000     MOVE 0 TO WS-DEACT-OLD-ID.
028100     PERFORM 2110-DEACT-TEST
028200         VARYING WS-BUD-IDX FROM 1 BY 1
028300             UNTIL WS-BUD-IDX > WS-BUD-COUNT.

028400 2110-DEACT-TEST.
028500     IF WS-BUD-USER-ID (WS-BUD-IDX) = BCR-USER-ID
028600        AND WS-BUD-CATEGORY (WS-BUD-IDX) = BCR-CATEGORY
028700        AND WS-BUD-TBL-ACTIVE (WS-BUD-IDX)
028800         MOVE 'N' TO WS-BUD-ACTIVE (WS-BUD-IDX)
028900         MOVE WS-BUD-ID (WS-BUD-IDX) TO WS-DEACT-OLD-ID
029000         MOVE 'YES' TO WS-DEACT-FOUND-SW
029100         ADD 1 TO C-GT-DEACT-CTR
029150     END-IF.
029200
029300*  APPENDS THE NEW BUDGET TO THE TABLE AS THE ACTIVE ONE.  A
029400*  BLANK BCR-ALERT-ENABLED DEFAULTS TO 'Y' PER CR-0641.
029500 2200-ADD-NEW-BUDGET.
029600     ADD 1 TO C-MAX-BUD-ID.
029700     ADD 1 TO WS-BUD-COUNT.
029800     SET WS-BUD-IDX TO WS-BUD-COUNT.
029900     MOVE C-MAX-BUD-ID      TO WS-BUD-ID (WS-BUD-IDX).
030000     MOVE BCR-USER-ID       TO WS-BUD-USER-ID (WS-BUD-IDX).
030100     MOVE BCR-CATEGORY      TO WS-BUD-CATEGORY (WS-BUD-IDX).
030200     MOVE BCR-AMOUNT        TO WS-BUD-AMOUNT (WS-BUD-IDX).
030300     MOVE 0                 TO WS-BUD-SPENT (WS-BUD-IDX).
030400     MOVE BCR-START-DATE    TO WS-BUD-START-DATE (WS-BUD-IDX).
030500     MOVE BCR-END-DATE      TO WS-BUD-END-DATE (WS-BUD-IDX).
030600     IF BCR-ALERT-ENABLED = ' '
030700         MOVE 'Y' TO WS-BUD-ALERT-ENABLED (WS-BUD-IDX)
030800     ELSE
030910         MOVE BCR-ALERT-ENABLED TO
030920             WS-BUD-ALERT-ENABLED (WS-BUD-IDX)
031000     END-IF.
031100     IF BCR-ALERT-THRESHOLD = 0
031200         MOVE 080 TO WS-BUD-ALERT-THRESH (WS-BUD-IDX)
031300     ELSE
031400         MOVE BCR-ALERT-THRESHOLD TO
031410             WS-BUD-ALERT-THRESH (WS-BUD-IDX)
031500     END-IF.
031600     MOVE 'Y'               TO WS-BUD-ACTIVE (WS-BUD-IDX).
031700     ADD 1 TO C-GT-ADDED-CTR.
031800
031900*  CONVERTS THE JUST-ADDED ENTRY TO ALPHANUMERIC FOR THE LISTING.
032000 2300-OUTPUT.
032100     MOVE BCR-USER-ID TO O-USER-ID.
032200     MOVE BCR-CATEGORY TO O-CATEGORY.
032300     IF WS-DEACT-FOUND-SW = 'YES'
032400         MOVE 'REPLACE' TO O-ACTION
032500         MOVE WS-DEACT-OLD-ID TO O-OLD-ID
032600     ELSE
032700         MOVE 'NEW' TO O-ACTION
032800         MOVE 0 TO O-OLD-ID
032900     END-IF.
033000     MOVE WS-BUD-ID (WS-BUD-IDX) TO O-NEW-ID.
033100     MOVE WS-BUD-AMOUNT (WS-BUD-IDX) TO O-AMOUNT.
033200     MOVE WS-BUD-STRT-MM (WS-BUD-IDX) TO O-START-MM.
033210     MOVE WS-BUD-STRT-DD (WS-BUD-IDX) TO O-START-DD.
033220     MOVE WS-BUD-STRT-CCYY (WS-BUD-IDX) TO O-START-YY.
033500     MOVE WS-BUD-END-MM (WS-BUD-IDX) TO O-END-MM.
033510     MOVE WS-BUD-END-DD (WS-BUD-IDX) TO O-END-DD.
033520     MOVE WS-BUD-END-CCYY (WS-BUD-IDX) TO O-END-YY.
033800
033900     WRITE PRTLINE FROM DETAIL-LINE
034000         AFTER ADVANCING 1 LINE
034100             AT EOP
034200                 PERFORM 9200-HEADINGS.
034300
034400*  WRITES THE UPDATED TABLE BACK OUT AS BUDGETS-NEW AND PRINTS
034500*  THE GRAND TOTALS LINE ON THE MAINTENANCE LISTING.
034600 3000-CLOSING.
034700     PERFORM 3100-WRITE-BUDGETS-NEW.
034800
034900     MOVE C-GT-ADDED-CTR TO O-GT-ADDED-CTR.
035000     MOVE C-GT-DEACT-CTR TO O-GT-DEACT-CTR.
035100     WRITE PRTLINE FROM GRAND-TOTALS-LINE
035200         AFTER ADVANCING 3 LINES.
035300
035400     CLOSE BUDGETS-OLD.
035500     CLOSE BUDGETS-NEW.
035600     CLOSE BUDCREAT.
035700     CLOSE BUDRPT.
035800
035900 3100-WRITE-BUDGETS-NEW.
036000     PERFORM 3110-WRITE-ONE
036100         VARYING WS-BUD-IDX FROM 1 BY 1
036200             UNTIL WS-BUD-IDX > WS-BUD-COUNT.

036300 3110-WRITE-ONE.
036400     MOVE WS-BUD-ID (WS-BUD-IDX) TO BUD-ID OF O-BUD-REC.
036410     MOVE WS-BUD-USER-ID (WS-BUD-IDX) TO
036420         BUD-USER-ID OF O-BUD-REC.
036500     MOVE WS-BUD-CATEGORY (WS-BUD-IDX) TO
036510         BUD-CATEGORY OF O-BUD-REC.
036600     MOVE WS-BUD-AMOUNT (WS-BUD-IDX) TO
036610         BUD-AMOUNT OF O-BUD-REC.
036700     MOVE WS-BUD-SPENT (WS-BUD-IDX) TO
036710         BUD-SPENT OF O-BUD-REC.
036800     MOVE WS-BUD-START-DATE (WS-BUD-IDX) TO
036810         BUD-START-DATE OF O-BUD-REC.
036900     MOVE WS-BUD-END-DATE (WS-BUD-IDX) TO
036910         BUD-END-DATE OF O-BUD-REC.
037000     MOVE WS-BUD-ALERT-ENABLED (WS-BUD-IDX) TO
037010         BUD-ALERT-ENABLED OF O-BUD-REC.
037020     MOVE WS-BUD-ALERT-THRESH (WS-BUD-IDX) TO
037030         BUD-ALERT-THRESHOLD OF O-BUD-REC.
037040     MOVE WS-BUD-ACTIVE (WS-BUD-IDX) TO
037050         BUD-ACTIVE OF O-BUD-REC.
037100     WRITE O-BUD-REC.
037900
038000 9100-READ-CREATE.
038100     READ BUDCREAT
038200         AT END
038300             MOVE 'NO' TO MORE-CREATES.
038400
038500 9200-HEADINGS.
038600     ADD 1 TO C-PCTR.
038700     MOVE C-PCTR TO O-PCTR.
038800
038900     WRITE PRTLINE FROM COMPANY-TITLE-LINE
039000         AFTER ADVANCING PAGE.
039100     WRITE PRTLINE FROM COLUMN-HEADINGS-LINE
039200         AFTER ADVANCING 2 LINES.
039300     WRITE PRTLINE FROM BLANK-LINE
039400         AFTER ADVANCING 1 LINE.
