000100*****************************************************************
000200*  FFINVREC  --  INVESTMENT HOLDING RECORD                      *
000300*  INPUT TO FFNITELY.  ONE RECORD PER HOLDING.  USED ONLY TO     *
000400*  BUILD THE PORTFOLIO SECTION OF THE DASHBOARD REPORT; NOT      *
000500*  REWRITTEN.  FILE IS IN USER-ID SEQUENCE.                      *
000600*****************************************************************
000700 01  FFINV-INVEST-REC.
000800     05  INV-ID                      PIC 9(06).
000900     05  INV-USER-ID                 PIC 9(06).
001000     05  INV-SYMBOL                  PIC X(08).
001100     05  INV-QUANTITY                PIC 9(07).
001200     05  INV-PURCH-PRICE             PIC S9(08)V99.
001300     05  INV-CURR-PRICE              PIC S9(08)V99.
001400*  REDEFINES THE TWO PRICE FIELDS AS A SINGLE COMPARABLE PAIR    *
001500*  FOR THE "CURRENT PRICE UNKNOWN" TEST IN 3600-VALUE-INVEST.    *
001600     05  INV-PRICE-PAIR REDEFINES INV-CURR-PRICE.
001700         10  INV-CURR-PRICE-WHOLE    PIC S9(08).
001800         10  INV-CURR-PRICE-DEC      PIC 99.
001900     05  FILLER                      PIC X(13).
