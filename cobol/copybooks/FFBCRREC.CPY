000100*****************************************************************
000200*  FFBCRREC  --  BUDGET-CREATE-REQUEST RECORD                   *
000300*  OPTIONAL INPUT TO FFBUDMN.  ONE RECORD PER NEW BUDGET THE     *
000400*  SUBSCRIBER WANTS ESTABLISHED.  FFBUDMN ASSIGNS BUD-ID AND     *
000500*  BUD-ACTIVE, DEACTIVATING ANY EXISTING ACTIVE BUDGET FOR THE   *
000600*  SAME USER AND CATEGORY BEFORE THE NEW ONE GOES ACTIVE.        *
000700*****************************************************************
000800 01  FFBCR-BUDGET-CREATE-REC.
000900     05  BCR-USER-ID                 PIC 9(06).
001000     05  BCR-CATEGORY                PIC X(04).
001100     05  BCR-AMOUNT                  PIC S9(08)V99.
001200     05  BCR-START-DATE              PIC 9(08).
001300     05  BCR-END-DATE                PIC 9(08).
001400     05  BCR-ALERT-ENABLED           PIC X(01).
001500     05  BCR-ALERT-THRESHOLD         PIC 9(03).
001600     05  FILLER                      PIC X(10).
