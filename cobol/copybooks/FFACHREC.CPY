000100*****************************************************************
000200*  FFACHREC  --  ACHIEVEMENT-UNLOCKED RECORD                    *
000300*  OUTPUT OF FFNITELY.  ONE RECORD IS WRITTEN THE INSTANT AN     *
000400*  ACHIEVEMENT TYPE IS UNLOCKED FOR A USER -- SEE 3420-CHECK-    *
000500*  ACHIEVEMENTS.  ACH-TYPE IS ONE OF FRST/WKST/MNST/EXPT/CATM.
000600*****************************************************************
000700 01  FFACH-ACHIEVE-REC.
000800     05  ACH-USER-ID                 PIC 9(06).
000900     05  ACH-TYPE                    PIC X(04).
001000         88  ACH-IS-FIRST-EXPENSE        VALUE 'FRST'.
001100         88  ACH-IS-WEEK-WARRIOR         VALUE 'WKST'.
001200         88  ACH-IS-MONTHLY-MASTER       VALUE 'MNST'.
001300         88  ACH-IS-EXPENSE-TRACKER      VALUE 'EXPT'.
001400         88  ACH-IS-CATEGORY-MASTER      VALUE 'CATM'.
001500     05  ACH-TITLE                   PIC X(30).
001600     05  ACH-POINTS                  PIC 9(04).
001700     05  ACH-DATE                    PIC 9(08).
001800     05  FILLER                      PIC X(08).
