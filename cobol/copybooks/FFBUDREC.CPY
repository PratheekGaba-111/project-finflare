000100*****************************************************************
000200*  FFBUDREC  --  CATEGORY BUDGET RECORD                         *
000300*  UPDATED IN PLACE BY FFNITELY (BUD-SPENT ACCUMULATION) AND BY  *
000400*  FFBUDMN (DEACTIVATION OF A SUPERSEDED BUDGET ON CREATE).      *
000500*  FILE IS IN USER-ID, CATEGORY SEQUENCE.  A USER MAY HAVE AT    *
000600*  MOST ONE ACTIVE BUDGET PER CATEGORY AT A TIME.                *
000700*****************************************************************
000800 01  FFBUD-BUDGET-REC.
000900     05  BUD-ID                      PIC 9(06).
001000     05  BUD-USER-ID                 PIC 9(06).
001100     05  BUD-CATEGORY                PIC X(04).
001200     05  BUD-AMOUNT                  PIC S9(08)V99.
001300     05  BUD-SPENT                   PIC S9(08)V99.
001400     05  BUD-START-DATE              PIC 9(08).
001500*  ALTERNATE VIEW OF BUD-START-DATE USED WHEN THE MAINTENANCE
001600*  REPORT HEADING PRINTS THE BUDGET PERIOD.                      *
001700     05  BUD-START-DATE-R REDEFINES BUD-START-DATE.
001800         10  BUD-START-CCYY          PIC 9(04).
001900         10  BUD-START-MM            PIC 9(02).
002000         10  BUD-START-DD            PIC 9(02).
002100     05  BUD-END-DATE                PIC 9(08).
002200     05  BUD-ALERT-ENABLED           PIC X(01).
002300         88  BUD-ALERT-IS-ON             VALUE 'Y'.
002400     05  BUD-ALERT-THRESHOLD         PIC 9(03).
002500     05  BUD-ACTIVE                  PIC X(01).
002600         88  BUD-IS-ACTIVE                VALUE 'Y'.
002700         88  BUD-IS-INACTIVE              VALUE 'N'.
002800     05  FILLER                      PIC X(13).
