000100*****************************************************************
000200*  FFUSRREC  --  USER MASTER RECORD                             *
000300*  ONE RECORD PER FINFLARE SUBSCRIBER.  CARRIES THE RUNNING     *
000400*  GAMIFICATION TOTALS (POINTS, STREAKS, LAST-ACTIVITY DATE)    *
000500*  THAT FFNITELY UPDATES EACH NIGHT AS EXPENSES ARE POSTED.     *
000600*  KEY IS USR-ID.  FILE IS IN USER-ID SEQUENCE.                 *
000700*****************************************************************
000800 01  FFUSR-USER-REC.
000900     05  USR-ID                      PIC 9(06).
001000     05  USR-USERNAME                PIC X(20).
001100     05  USR-TOTAL-POINTS            PIC S9(07).
001200     05  USR-CURR-STREAK             PIC S9(04).
001300     05  USR-MAX-STREAK              PIC S9(04).
001400     05  USR-LAST-ACTIVITY           PIC 9(08).
001500*  ALTERNATE VIEW OF USR-LAST-ACTIVITY BROKEN OUT CCYY/MM/DD
001600*  FOR THE STREAK-GAP CALCULATION IN FFNITELY 3410-STREAK-CALC.
001700     05  USR-LASTACT-R REDEFINES USR-LAST-ACTIVITY.
001800         10  USR-LASTACT-CCYY        PIC 9(04).
001900         10  USR-LASTACT-MM          PIC 9(02).
002000         10  USR-LASTACT-DD          PIC 9(02).
002100     05  USR-ENABLED                 PIC X(01).
002200         88  USR-IS-ENABLED              VALUE 'Y'.
002300         88  USR-IS-DISABLED             VALUE 'N'.
002400     05  FILLER                      PIC X(34).
