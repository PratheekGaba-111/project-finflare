000100*****************************************************************
000200*  FFEXPREC  --  EXPENSE TRANSACTION RECORD                     *
000300*  INPUT TO FFNITELY.  ONE RECORD PER EXPENSE ENTERED BY THE    *
000400*  SUBSCRIBER SINCE THE LAST RUN.  FILE IS IN USER-ID, EXPENSE- *
000500*  DATE SEQUENCE.  EXP-CATEGORY MAY ARRIVE BLANK, IN WHICH CASE  *
000600*  3200-AUTO-CATEGORIZE FILLS IT FROM THE KEYWORD TABLE.         *
000700*****************************************************************
000800 01  FFEXP-EXPENSE-REC.
000900     05  EXP-ID                      PIC 9(08).
001000     05  EXP-USER-ID                 PIC 9(06).
001100     05  EXP-AMOUNT                  PIC S9(08)V99.
001200     05  EXP-DESC                    PIC X(30).
001300     05  EXP-CATEGORY                PIC X(04).
001400         88  EXP-CATEGORY-BLANK          VALUE SPACES.
001500     05  EXP-DATE                    PIC 9(08).
001600*  ALTERNATE VIEW OF EXP-DATE FOR MONTH/TREND BREAKS IN THE
001700*  DASHBOARD (9050-SPENDING-TREND) AND FOR BUDGET-PERIOD CHECKS.
001800     05  EXP-DATE-R REDEFINES EXP-DATE.
001900         10  EXP-DATE-CCYY           PIC 9(04).
002000         10  EXP-DATE-MM             PIC 9(02).
002100         10  EXP-DATE-DD             PIC 9(02).
002200     05  EXP-AI-FLAG                 PIC X(01).
002300         88  EXP-AI-ASSIGNED             VALUE 'Y'.
002400     05  FILLER                      PIC X(13).
