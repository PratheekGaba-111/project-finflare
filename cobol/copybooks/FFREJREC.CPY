000100*****************************************************************
000200*  FFREJREC  --  REJECTED-EXPENSE RECORD                        *
000300*  OUTPUT OF FFNITELY 3100-VALIDATE-EXPENSE.  CARRIES THE FULL   *
000400*  EXPENSE AS SUBMITTED PLUS THE REASON CODE AND TEXT LOOKED UP  *
000500*  FROM WS-REJ-REASON-TBL SO THE REJECT FILE CAN BE WORKED BY    *
000600*  CUSTOMER SUPPORT WITHOUT RE-KEYING THE EXPENSE.               *
000700*****************************************************************
000800 01  FFREJ-REJECT-REC.
000900     05  REJ-EXP-ID                  PIC 9(08).
001000     05  REJ-USER-ID                 PIC 9(06).
001100     05  REJ-AMOUNT                  PIC S9(08)V99.
001200     05  REJ-DESC                    PIC X(30).
001300     05  REJ-CATEGORY                PIC X(04).
001400     05  REJ-DATE                    PIC 9(08).
001500     05  REJ-REASON-CODE             PIC 9(02).
001600     05  REJ-REASON-TEXT             PIC X(40).
001700     05  FILLER                      PIC X(10).
