000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        FFNITELY.
000300 AUTHOR.            R M KEOGH.
000400 INSTALLATION.      MERIDIAN FINANCIAL SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.      09/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*  F F N I T E L Y                                              *
001000*  FINFLARE NIGHTLY EXPENSE POSTING AND REPORTING RUN.          *
001100*  READS THE NEW EXPENSES KEYED SINCE THE LAST RUN AND, FOR     *
001200*  EACH ONE -                                                   *
001300*     - VALIDATES IT, REJECTING BAD RECORDS WITH A REASON CODE  *
001400*     - AUTO-CATEGORIZES IT FROM THE DESCRIPTION WHEN THE       *
001500*       SUBSCRIBER LEFT EXP-CATEGORY BLANK (KEYWORD TABLE -     *
001600*       REPLACES THE ON-LINE AI CLASSIFIER FOR THE BATCH SIDE)  *
001700*     - POSTS IT AGAINST THE USER'S ACTIVE BUDGET FOR THAT      *
001800*       CATEGORY, IF ONE COVERS THE EXPENSE DATE                *
001900*     - UPDATES THE SUBSCRIBER'S DAILY-USE STREAK AND CHECKS    *
002000*       THE FIVE ACHIEVEMENT RULES                               *
002100*  AFTER POSTING, A DASHBOARD SECTION IS PRINTED FOR EACH USER  *
002200*  (MONTHLY SUMMARY, CATEGORY BREAKDOWN, BUDGET PROGRESS, 12-    *
002300*  MONTH TREND, INVESTMENT PORTFOLIO, FINANCIAL HEALTH SCORE)    *
002400*  FOLLOWED BY A GRAND-TOTALS PAGE WITH THE POINTS AND STREAK    *
002500*  LEADERBOARDS.  RUNS IMMEDIATELY BEHIND FFBUDMN IN THE         *
002600*  NIGHTLY SCHEDULE SO THE BUDGET MASTER IT READS IS THE ONE     *
002700*  FFBUDMN JUST REWROTE.                                         *
002800*                                                               *
002900*  ACHIEVEMENTS IS WRITE-ONLY (NO HISTORY FILE IS READ BACK),    *
003000*  SO EACH ACHIEVEMENT IS POSTED ON THE RUN IT FIRST CROSSES     *
003100*  ITS THRESHOLD RATHER THAN FLAGGED ON THE USER MASTER -- SEE   *
003200*  3420-CHECK-ACHIEVEMENTS.  DISTINCT-DATE AND SAME-DATE COUNTS  *
003300*  FOR EXPT/CATM ARE COUNTED ACROSS THIS RUN'S EXPENSES FOR THE  *
003400*  USER, NOT THE USER'S LIFETIME HISTORY -- THE EXPENSE MASTER   *
003500*  CARRIES ONLY WHAT CAME IN SINCE THE LAST RUN.                 *
003600*****************************************************************
003700*  CHANGE LOG                                                    *
003800*  -------------------------------------------------------------*
003900*  09/14/89  RMK  CR-0701  ORIGINAL PROGRAM, FIRST NIGHTLY RUN.  *
004000*  11/02/89  RMK  CR-0714  ADDED REJECT FILE, WAS ABEND-ON-BAD.  *
004100*  03/19/90  CJP  CR-0755  KEYWORD TABLE EXPANDED TO 33 WORDS.   *
004200*  08/07/90  CJP  CR-0779  12-MONTH TREND SECTION ADDED.         *
004300*  01/14/91  RMK  CR-0803  FINANCIAL HEALTH SCORE SECTION ADDED. *
004400*  06/22/91  TLW  CR-0841  INVESTMENT PORTFOLIO SECTION ADDED.   *
004500*  02/11/92  TLW  CR-0869  LEADERBOARD PAGE ADDED TO GRAND TOT.  *
004600*  10/05/92  CJP  CR-0902  FIX: STREAK NOT RESET ON D=0 SAME-DAY.*
004700*  04/18/93  RMK  CR-0930  RECENT-ACTIVITY RING BUFFER ADDED.    *
004800*  09/30/94  TLW  CR-0987  BUDGET SEARCH NOW CHECKS END-DATE TOO.*
004900*  05/16/95  CJP  CR-1021  CATEGORY SAVINGS SUGGESTION ADDED.    *
005000*  09/18/98  SAH  Y2K-014  EXPANDED ALL DATE WORK FIELDS TO CCYY.*
005100*  02/03/99  SAH  Y2K-014  JULIAN-DAY RTN VERIFIED PAST 12/31/99.*
005200*  07/11/01  TLW  CR-1142  AVG MONTHLY SPENDING DIVISOR FLOOR 1. *
005300*  03/04/04  CJP  CR-1208  SAVINGS INSIGHT LINES REWORDED.       *
005400*  11/19/07  SAH  CR-1266  RECOMMENDATION THRESHOLD LINES ADDED. *
005500*  06/30/13  RMK  CR-1340  CONVERTED LAST 2 GO TOs TO THRU RANGE.*
005600*****************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 IS FFNITELY-TEST-SW.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT USER-MASTER-IN
006500         ASSIGN TO USERMSTR
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700     SELECT USER-MASTER-OUT
006800         ASSIGN TO USERNEW
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000     SELECT EXPENSE-TRANS
007100         ASSIGN TO EXPTRANS
007200         ORGANIZATION IS LINE SEQUENTIAL.
007300     SELECT BUDGET-MASTER-IN
007400         ASSIGN TO BUDGMSTR
007500         ORGANIZATION IS LINE SEQUENTIAL.
007600     SELECT BUDGET-MASTER-OUT
007700         ASSIGN TO BUDGNEW2
007800         ORGANIZATION IS LINE SEQUENTIAL.
007900     SELECT INVEST-HOLDINGS
008000         ASSIGN TO INVESTMT
008100         ORGANIZATION IS LINE SEQUENTIAL.
008200     SELECT ACHIEVE-OUT
008300         ASSIGN TO ACHVOUT
008400         ORGANIZATION IS LINE SEQUENTIAL.
008500     SELECT REJECT-OUT
008600         ASSIGN TO REJOUT
008700         ORGANIZATION IS LINE SEQUENTIAL.
008800     SELECT DASHRPT
008900         ASSIGN TO DASHRPT
009000         ORGANIZATION IS RECORD SEQUENTIAL.
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  USER-MASTER-IN
009400     LABEL RECORD IS STANDARD
009500     DATA RECORD IS I-USR-REC.
009600     COPY FFUSRREC REPLACING FFUSR-USER-REC BY I-USR-REC.
009700 FD  USER-MASTER-OUT
009800     LABEL RECORD IS STANDARD
009900     DATA RECORD IS O-USR-REC.
010000     COPY FFUSRREC REPLACING FFUSR-USER-REC BY O-USR-REC.
010100 FD  EXPENSE-TRANS
010200     LABEL RECORD IS STANDARD
010300     DATA RECORD IS I-EXP-REC.
010400     COPY FFEXPREC REPLACING FFEXP-EXPENSE-REC BY I-EXP-REC.
010500 FD  BUDGET-MASTER-IN
010600     LABEL RECORD IS STANDARD
010700     DATA RECORD IS I-BUD-REC.
010800     COPY FFBUDREC REPLACING FFBUD-BUDGET-REC BY I-BUD-REC.
010900 FD  BUDGET-MASTER-OUT
011000     LABEL RECORD IS STANDARD
011100     DATA RECORD IS O-BUD-REC.
011200     COPY FFBUDREC REPLACING FFBUD-BUDGET-REC BY O-BUD-REC.
011300 FD  INVEST-HOLDINGS
011400     LABEL RECORD IS STANDARD
011500     DATA RECORD IS I-INV-REC.
011600     COPY FFINVREC REPLACING FFINV-INVEST-REC BY I-INV-REC.
011700 FD  ACHIEVE-OUT
011800     LABEL RECORD IS STANDARD
011900     DATA RECORD IS O-ACH-REC.
012000     COPY FFACHREC REPLACING FFACH-ACHIEVE-REC BY O-ACH-REC.
012100 FD  REJECT-OUT
012200     LABEL RECORD IS STANDARD
012300     DATA RECORD IS O-REJ-REC.
012400     COPY FFREJREC REPLACING FFREJ-REJECT-REC BY O-REJ-REC.
012500 FD  DASHRPT
012600     LABEL RECORD IS OMITTED
012700     RECORD CONTAINS 132 CHARACTERS
012800     DATA RECORD IS PRTLINE
012900     LINAGE IS 60 WITH FOOTING AT 56.
013000 01  PRTLINE                     PIC X(132).
013100 WORKING-STORAGE SECTION.
013200 01  WORK-AREA.
013300     05  C-PCTR                  PIC 99      COMP VALUE 0.
013400     05  MORE-USERS               PIC X(03)   VALUE 'YES'.
013500     05  MORE-EXPENSES            PIC X(03)   VALUE 'YES'.
013600     05  WS-VALID-SW              PIC X(03)   VALUE 'YES'.
013800     05  C-GT-USER-CTR            PIC 9(05)   COMP VALUE 0.
013900     05  C-GT-ACCEPT-CTR          PIC 9(07)   COMP VALUE 0.
014000     05  C-GT-REJECT-CTR          PIC 9(07)   COMP VALUE 0.
014100     05  C-GT-POSTED-AMT          PIC S9(09)V99 VALUE 0.
014200     05  WS-CURR-USER-ID          PIC 9(06)   VALUE 0.
014300     05  WS-REJ-REASON-NO         PIC 9(02)   COMP VALUE 0.
014400*  CURRENT PROCESSING DATE, BROKEN OUT, AND THE PRIOR-MONTH KEY  *
014500*  USED THROUGHOUT FOR THE "CURRENT MONTH" / "PREVIOUS MONTH"    *
014600*  FIGURES ON THE DASHBOARD.                                     *
014700 01  CURRENT-DATE-AND-TIME.
014800     05  I-DATE.
014900         10  I-YY                 PIC 9(4).
015000         10  I-MM                 PIC 99.
015100         10  I-DD                 PIC 99.
015200     05  I-TIME                   PIC X(11).
015300 01  WS-RUN-DATE-WORK.
015400     05  WS-RUN-DATE              PIC 9(08)   VALUE 0.
015500     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
015600         10  WS-RUN-CCYY          PIC 9(04).
015700         10  WS-RUN-MM            PIC 9(02).
015800         10  WS-RUN-DD            PIC 9(02).
015900 01  WS-PRIOR-MONTH-WORK.
016000     05  WS-PRIOR-CCYY            PIC 9(04)   VALUE 0.
016100     05  WS-PRIOR-MM              PIC 9(02)   VALUE 0.
016200*  JULIAN-DAY WORK FIELDS FOR THE STREAK GAP CALC IN             *
016300*  3410-STREAK-CALC.  NO INTRINSIC DATE FUNCTIONS ARE USED --    *
016400*  THIS IS THE FLIEGEL-VAN FLANDERN INTEGER ALGORITHM, DONE A    *
016500*  STEP AT A TIME SO EACH DIVISION TRUNCATES THE WAY THE         *
016600*  FORMULA REQUIRES.  SEE 3415-CALC-JULIAN-DAY.                  *
016700 01  WS-JULIAN-WORK.
016800     05  WS-JD-CCYY               PIC S9(06)  COMP.
016900     05  WS-JD-MM                 PIC S9(04)  COMP.
017000     05  WS-JD-DD                 PIC S9(04)  COMP.
017100     05  WS-JD-A                  PIC S9(09)  COMP.
017200     05  WS-JD-Y                  PIC S9(09)  COMP.
017300     05  WS-JD-M                  PIC S9(09)  COMP.
017400     05  WS-JD-Y4                 PIC S9(09)  COMP.
017500     05  WS-JD-Y100               PIC S9(09)  COMP.
017600     05  WS-JD-Y400               PIC S9(09)  COMP.
017700     05  WS-JD-TERM               PIC S9(09)  COMP.
017800     05  WS-JD-RESULT             PIC S9(09)  COMP.
017900 01  WS-JD-LAST-ACT               PIC S9(09)  COMP VALUE 0.
018000 01  WS-JD-EXP-DATE               PIC S9(09)  COMP VALUE 0.
018100 01  WS-JD-GAP-DAYS               PIC S9(09)  COMP VALUE 0.
018200*  COMMON PERCENTAGE-RATIO ROUTINE -- EVERY SPENT %, CATEGORY %, *
018300*  P/L %, AND OVERALL-PROGRESS % FIGURE ON THE REPORT GOES       *
018400*  THROUGH 7000-CALC-PERCENT SO THE 4-DECIMAL-THEN-TIMES-100     *
018500*  ROUNDING RULE IS APPLIED THE SAME WAY EVERYWHERE.             *
018600 01  WS-PERCENT-WORK.
018700     05  WS-PCT-NUMER             PIC S9(09)V99.
018800     05  WS-PCT-DENOM             PIC S9(09)V99.
018900     05  WS-PCT-RATIO             PIC S9(03)V9999.
019000     05  WS-PCT-RESULT            PIC S9(05)V99.
019100*  THE 16 VALID CATEGORY CODES, AND A PARALLEL ACCUMULATOR ARRAY *
019200*  REBUILT FOR EACH USER BY 2100-INIT-USER-ACCUM -- SAME INDEX   *
019300*  SERVES BOTH TABLES, THE WAY THE TEAM/SALES PAIR IN THE OLD    *
019400*  POP-SALES PROGRAM WORKED.                                    *
019500 01  WS-CAT-CODE-INFO.
019600     05  FILLER                  PIC X(04)   VALUE 'FOOD'.
019700     05  FILLER                  PIC X(04)   VALUE 'TRAN'.
019800     05  FILLER                  PIC X(04)   VALUE 'SHOP'.
019900     05  FILLER                  PIC X(04)   VALUE 'ENTR'.
020000     05  FILLER                  PIC X(04)   VALUE 'BILL'.
020100     05  FILLER                  PIC X(04)   VALUE 'HLTH'.
020200     05  FILLER                  PIC X(04)   VALUE 'EDUC'.
020300     05  FILLER                  PIC X(04)   VALUE 'TRVL'.
020400     05  FILLER                  PIC X(04)   VALUE 'GROC'.
020500     05  FILLER                  PIC X(04)   VALUE 'INSR'.
020600     05  FILLER                  PIC X(04)   VALUE 'INVS'.
020700     05  FILLER                  PIC X(04)   VALUE 'GIFT'.
020800     05  FILLER                  PIC X(04)   VALUE 'PERS'.
020900     05  FILLER                  PIC X(04)   VALUE 'HOME'.
021000     05  FILLER                  PIC X(04)   VALUE 'BUSN'.
021100     05  FILLER                  PIC X(04)   VALUE 'OTHR'.
021200 01  WS-CAT-CODE-TABLE REDEFINES WS-CAT-CODE-INFO.
021300     05  T-CAT-CODE               PIC X(04)   OCCURS 16.
021400 01  WS-CAT-TOTAL-TABLE.
021500     05  WS-CAT-TOTAL             PIC S9(08)V99 OCCURS 16.
021600 01  SUB-CAT                      PIC 99      COMP VALUE 0.
021700 01  WS-CAT-GRAND-TOTAL           PIC S9(09)V99 VALUE 0.
021800*  AUTO-CATEGORIZATION KEYWORD TABLE -- FIRST MATCH WINS,       *
021900*  SCANNED TOP TO BOTTOM, NO MATCH FALLS THROUGH TO OTHR.       *
022000*  REPLACES THE ON-LINE AI CLASSIFIER FOR BATCH EXPENSES.       *
022100 01  WS-KEYWORD-INFO.
022200     05  FILLER PIC X(20) VALUE 'RESTAURANT'.
022300     05  FILLER PIC X(04) VALUE 'FOOD'.
022400     05  FILLER PIC X(20) VALUE 'COFFEE'.
022500     05  FILLER PIC X(04) VALUE 'FOOD'.
022600     05  FILLER PIC X(20) VALUE 'PIZZA'.
022700     05  FILLER PIC X(04) VALUE 'FOOD'.
022800     05  FILLER PIC X(20) VALUE 'LUNCH'.
022900     05  FILLER PIC X(04) VALUE 'FOOD'.
023000     05  FILLER PIC X(20) VALUE 'DINNER'.
023100     05  FILLER PIC X(04) VALUE 'FOOD'.
023200     05  FILLER PIC X(20) VALUE 'UBER'.
023300     05  FILLER PIC X(04) VALUE 'TRAN'.
023400     05  FILLER PIC X(20) VALUE 'TAXI'.
023500     05  FILLER PIC X(04) VALUE 'TRAN'.
023600     05  FILLER PIC X(20) VALUE 'BUS'.
023700     05  FILLER PIC X(04) VALUE 'TRAN'.
023800     05  FILLER PIC X(20) VALUE 'TRAIN'.
023900     05  FILLER PIC X(04) VALUE 'TRAN'.
024000     05  FILLER PIC X(20) VALUE 'FUEL'.
024100     05  FILLER PIC X(04) VALUE 'TRAN'.
024200     05  FILLER PIC X(20) VALUE 'GAS'.
024300     05  FILLER PIC X(04) VALUE 'TRAN'.
024400     05  FILLER PIC X(20) VALUE 'GROCERY'.
024500     05  FILLER PIC X(04) VALUE 'GROC'.
024600     05  FILLER PIC X(20) VALUE 'SUPERMARKET'.
024700     05  FILLER PIC X(04) VALUE 'GROC'.
024800     05  FILLER PIC X(20) VALUE 'RENT'.
024900     05  FILLER PIC X(04) VALUE 'BILL'.
025000     05  FILLER PIC X(20) VALUE 'ELECTRIC'.
025100     05  FILLER PIC X(04) VALUE 'BILL'.
025200     05  FILLER PIC X(20) VALUE 'WATER'.
025300     05  FILLER PIC X(04) VALUE 'BILL'.
025400     05  FILLER PIC X(20) VALUE 'INTERNET'.
025500     05  FILLER PIC X(04) VALUE 'BILL'.
025600     05  FILLER PIC X(20) VALUE 'PHONE'.
025700     05  FILLER PIC X(04) VALUE 'BILL'.
025800     05  FILLER PIC X(20) VALUE 'DOCTOR'.
025900     05  FILLER PIC X(04) VALUE 'HLTH'.
026000     05  FILLER PIC X(20) VALUE 'PHARMACY'.
026100     05  FILLER PIC X(04) VALUE 'HLTH'.
026200     05  FILLER PIC X(20) VALUE 'HOSPITAL'.
026300     05  FILLER PIC X(04) VALUE 'HLTH'.
026400     05  FILLER PIC X(20) VALUE 'MOVIE'.
026500     05  FILLER PIC X(04) VALUE 'ENTR'.
026600     05  FILLER PIC X(20) VALUE 'GAME'.
026700     05  FILLER PIC X(04) VALUE 'ENTR'.
026800     05  FILLER PIC X(20) VALUE 'CONCERT'.
026900     05  FILLER PIC X(04) VALUE 'ENTR'.
027000     05  FILLER PIC X(20) VALUE 'FLIGHT'.
027100     05  FILLER PIC X(04) VALUE 'TRVL'.
027200     05  FILLER PIC X(20) VALUE 'HOTEL'.
027300     05  FILLER PIC X(04) VALUE 'TRVL'.
027400     05  FILLER PIC X(20) VALUE 'TUITION'.
027500     05  FILLER PIC X(04) VALUE 'EDUC'.
027600     05  FILLER PIC X(20) VALUE 'COURSE'.
027700     05  FILLER PIC X(04) VALUE 'EDUC'.
027800     05  FILLER PIC X(20) VALUE 'BOOK'.
027900     05  FILLER PIC X(04) VALUE 'EDUC'.
028000     05  FILLER PIC X(20) VALUE 'INSURANCE'.
028100     05  FILLER PIC X(04) VALUE 'INSR'.
028200     05  FILLER PIC X(20) VALUE 'GIFT'.
028300     05  FILLER PIC X(04) VALUE 'GIFT'.
028400     05  FILLER PIC X(20) VALUE 'DONATION'.
028500     05  FILLER PIC X(04) VALUE 'GIFT'.
028600     05  FILLER PIC X(20) VALUE 'SALON'.
028700     05  FILLER PIC X(04) VALUE 'PERS'.
028800     05  FILLER PIC X(20) VALUE 'GYM'.
028900     05  FILLER PIC X(04) VALUE 'PERS'.
029000 01  WS-KEYWORD-TABLE REDEFINES WS-KEYWORD-INFO.
029100     05  WS-KW-ENTRY              OCCURS 34.
029200         10  WS-KW-TEXT           PIC X(20).
029300         10  WS-KW-CATEGORY       PIC X(04).
029400 01  SUB-KW                       PIC 99      COMP VALUE 0.
029500 01  WS-DESC-UC                   PIC X(30).
029600 01  WS-KW-TALLY                  PIC 9(03)   COMP VALUE 0.
029700 01  WS-KW-FOUND-SW               PIC X(03)   VALUE 'NO'.
029800*  REJECT REASON TEXT, LOOKED UP BY CODE WHEN 3100-VALIDATE-    *
029900*  EXPENSE SENDS A RECORD TO THE REJECT FILE.                   *
030000 01  WS-REJ-REASON-INFO.
030100     05  FILLER PIC X(40) VALUE
030200         'AMOUNT MUST BE GREATER THAN ZERO'.
030300     05  FILLER PIC X(40) VALUE
030400         'DESCRIPTION MAY NOT BE BLANK'.
030500     05  FILLER PIC X(40) VALUE
030600         'CATEGORY CODE IS NOT ONE OF THE 16 VALID CODES'.
030700     05  FILLER PIC X(40) VALUE
030800         'USER ACCOUNT IS DISABLED'.
030900     05  FILLER PIC X(40) VALUE
031000         'EXPENSE USER ID NOT FOUND ON USER MASTER'.
031100 01  WS-REJ-REASON-TBL REDEFINES WS-REJ-REASON-INFO.
031200     05  T-REJ-REASON-TEXT        PIC X(40)   OCCURS 5.
031300*  IN-MEMORY BUDGET TABLE, LOADED FROM THE CURRENT BUDGET MASTER *
031400*  AT 1100-LOAD-BUDGETS AND REWRITTEN INTACT (WITH UPDATED SPENT *
031500*  AMOUNTS) AT 8100-WRITE-BUDGETS.  SAME LAYOUT AS FFBUDMN USES. *
031600 01  WS-BUD-TABLE.
031700     05  WS-BUD-ENTRY             OCCURS 6000 TIMES
031800                                   INDEXED BY WS-BUD-IDX.
031900         10  WS-BUD-ID            PIC 9(06).
032000         10  WS-BUD-USER-ID       PIC 9(06).
032100         10  WS-BUD-CATEGORY      PIC X(04).
032200         10  WS-BUD-AMOUNT        PIC S9(08)V99.
032300         10  WS-BUD-SPENT         PIC S9(08)V99.
032400         10  WS-BUD-START-DATE    PIC 9(08).
032500         10  WS-BUD-END-DATE      PIC 9(08).
032600         10  WS-BUD-ALERT-ENABLED PIC X(01).
032700         10  WS-BUD-ALERT-THRESH  PIC 9(03).
032800         10  WS-BUD-ACTIVE        PIC X(01).
032900             88  WS-BUD-TBL-ACTIVE     VALUE 'Y'.
033000 01  WS-BUD-COUNT                 PIC 9(05)   COMP VALUE 0.
033100*  IN-MEMORY INVESTMENT TABLE, LOADED AND VALUED ONCE AT         *
033200*  1200-LOAD-INVESTMENTS.  NOT REWRITTEN -- INVESTMENTS IS       *
033300*  INPUT-ONLY PER THE FILE LIST.                                *
033400 01  WS-INV-TABLE.
033500     05  WS-INV-ENTRY              OCCURS 4000 TIMES
033600                                    INDEXED BY WS-INV-IDX.
033700         10  WS-INV-USER-ID        PIC 9(06).
033800         10  WS-INV-SYMBOL         PIC X(08).
033900         10  WS-INV-QUANTITY       PIC 9(07).
034000         10  WS-INV-COST           PIC S9(10)V99.
034100         10  WS-INV-VALUE          PIC S9(10)V99.
034200         10  WS-INV-PROFIT-LOSS    PIC S9(10)V99.
034300         10  WS-INV-PL-PCT         PIC S9(05)V99.
034400 77  WS-INV-COUNT                  PIC 9(05)  COMP VALUE 0.
034500 01  WS-INV-TOT-WORK.
034600     05  WS-INV-TOT-COST           PIC S9(10)V99 VALUE 0.
034700     05  WS-INV-TOT-VALUE          PIC S9(10)V99 VALUE 0.
034800     05  WS-INV-TOT-PL             PIC S9(10)V99 VALUE 0.
034900*  12-MONTH TREND KEYS, COMPUTED ONCE AT 1000-INIT FROM THE RUN  *
035000*  DATE (INDEX 12 = CURRENT MONTH, INDEX 1 = 11 MONTHS BACK).    *
035100*  WS-TREND-AMT IS THE PER-USER ACCUMULATOR, RESET EACH BREAK.   *
035200 01  WS-TREND-KEY-TABLE.
035300     05  WS-TREND-YYYYMM           PIC 9(06)  OCCURS 12.
035400 01  WS-TREND-AMT-TABLE.
035500     05  WS-TREND-AMT              PIC S9(08)V99 OCCURS 12.
035600 01  WS-TREND-CNT-TABLE.
035700     05  WS-TREND-CNT              PIC 9(05)  COMP OCCURS 12.
035800 01  SUB-TREND                     PIC 99     COMP VALUE 0.
035900 01  WS-TREND-SPLIT.
036000     05  WS-TR-SPLIT-CCYY          PIC 9(04).
036100     05  WS-TR-SPLIT-MM            PIC 9(02).
036200 01  WS-TRD-MONTHS-CTR             PIC 99     COMP VALUE 0.
036300 01  WS-TREND-KEY-WANT             PIC 9(06)  COMP VALUE 0.
036400 01  WS-BUILD-CCYY                 PIC S9(06) COMP VALUE 0.
036500 01  WS-BUILD-MM                   PIC S9(04) COMP VALUE 0.
036600*  PER-USER GAMIFICATION AND ACCUMULATION WORK FIELDS, RESET BY  *
036700*  2100-INIT-USER-ACCUM ON EVERY USER BREAK.                    *
036800 01  WS-USER-ACCUM.
036900     05  WS-TXN-COUNT               PIC 9(05)  COMP VALUE 0.
037000     05  WS-TODAY-CTR               PIC 9(05)  COMP VALUE 0.
037100     05  WS-DISTINCT-DATE-CTR       PIC 9(05)  COMP VALUE 0.
037200     05  WS-LAST-SEEN-DATE          PIC 9(08)  VALUE 0.
037300     05  WS-EXPT-DONE-SW            PIC X(03)  VALUE 'NO'.
037400     05  WS-CATM-DONE-SW            PIC X(03)  VALUE 'NO'.
037500     05  WS-WKST-DONE-SW            PIC X(03)  VALUE 'NO'.
037600     05  WS-MNST-DONE-SW            PIC X(03)  VALUE 'NO'.
037700     05  WS-RECENT-CTR              PIC 9(05)  COMP VALUE 0.
037800     05  WS-RECENT-DIVQ             PIC 9(05)  COMP VALUE 0.
037900     05  WS-RECENT-SLOT             PIC 9(02)  COMP VALUE 0.
038000*  RING BUFFER FOR THE "10 MOST RECENT EXPENSES" REPORT SECTION. *
038100 01  WS-RECENT-TABLE.
038200     05  WS-RECENT-ENTRY            OCCURS 10 TIMES
038300                                     INDEXED BY WS-RECENT-IDX.
038400         10  WS-RECENT-EXP-ID       PIC 9(08).
038500         10  WS-RECENT-DATE         PIC 9(08).
038600         10  WS-RECENT-DATE-R REDEFINES WS-RECENT-DATE.
038700             15  WS-RECENT-DATE-CCYY PIC 9(04).
038800             15  WS-RECENT-DATE-MM   PIC 9(02).
038900             15  WS-RECENT-DATE-DD   PIC 9(02).
039000         10  WS-RECENT-CATEGORY     PIC X(04).
039100         10  WS-RECENT-AMOUNT       PIC S9(08)V99.
039200 01  WS-RECENT-USED                 PIC 9(02)  COMP VALUE 0.
039300 01  WS-RECENT-PRINT-SLOT           PIC 9(02)  COMP VALUE 0.
039400 01  WS-RECENT-PRINT-CTR            PIC 9(02)  COMP VALUE 0.
039500*  FINANCIAL HEALTH WORK FIELDS, REBUILT EACH USER BREAK.        *
039600 01  WS-HEALTH-WORK.
039700     05  WS-HEALTH-SCORE            PIC S9(05) COMP VALUE 100.
039800     05  WS-HEALTH-RATING           PIC X(20)  VALUE SPACES.
039900     05  WS-OVER-BUDGET-CTR         PIC 9(03)  COMP VALUE 0.
040000     05  WS-HIGH-CAT-IDX            PIC 99     COMP VALUE 0.
040100     05  WS-HIGH-CAT-AMT            PIC S9(08)V99 VALUE 0.
040200     05  WS-SAVINGS-OPP             PIC S9(08)V99 VALUE 0.
040300     05  WS-CAT-SUGGEST             PIC S9(08)V99 VALUE 0.
040400     05  WS-EST-TOTAL-SAVINGS       PIC S9(08)V99 VALUE 0.
040500 01  WS-BUD-TOT-WORK.
040600     05  WS-BUD-TOT-BUDGETED        PIC S9(09)V99 VALUE 0.
040700     05  WS-BUD-TOT-SPENT           PIC S9(09)V99 VALUE 0.
040800*  LEADERBOARD TABLES BUILT AS USERS ARE BROKEN, PRINTED ON THE  *
040900*  GRAND-TOTALS PAGE.  A SIMPLE INSERTION INTO A SORTED TOP-5    *
041000*  SLOT LIST -- NO SORT VERB NEEDED FOR JUST FIVE SLOTS.         *
041100 01  WS-LEADER-POINTS-TABLE.
041200     05  WS-LP-ENTRY                OCCURS 5 TIMES
041300                                     INDEXED BY WS-LP-IDX.
041400         10  WS-LP-USER-ID           PIC 9(06).
041500         10  WS-LP-POINTS            PIC S9(07).
041600 01  WS-LEADER-STREAK-TABLE.
041700     05  WS-LS-ENTRY                OCCURS 5 TIMES
041800                                     INDEXED BY WS-LS-IDX.
041900         10  WS-LS-USER-ID           PIC 9(06).
042000         10  WS-LS-STREAK            PIC S9(04).
042100 01  SUB-LEAD                        PIC 9      COMP VALUE 0.
042200 01  WS-LP-COUNT                     PIC 9      COMP VALUE 0.
042300 01  WS-LS-COUNT                     PIC 9      COMP VALUE 0.
042400 01  WS-LP-SWAP-ID                   PIC 9(06)  COMP VALUE 0.
042500 01  WS-LP-SWAP-PTS                  PIC S9(07) COMP VALUE 0.
042600 01  WS-LS-SWAP-ID                   PIC 9(06)  COMP VALUE 0.
042700 01  WS-LS-SWAP-STRK                 PIC S9(04) COMP VALUE 0.
042800*  PRINT LINES FOR THE DASHBOARD REPORT.  ONE GROUP OF LINES     *
042900*  PER SECTION, ALL WRITTEN FROM PRTLINE VIA 132-CHAR FD RECORD. *
043000 01  RPT-TITLE-LINE.
043100     05  FILLER                   PIC X(06)   VALUE 'DATE: '.
043200     05  O-MM                     PIC 99.
043300     05  FILLER                   PIC X       VALUE '/'.
043400     05  O-DD                     PIC 99.
043500     05  FILLER                   PIC X       VALUE '/'.
043600     05  O-YY                     PIC 9(4).
043700     05  FILLER                   PIC X(36)   VALUE SPACES.
043800     05  FILLER                   PIC X(28)   VALUE
043900         'FINFLARE NIGHTLY DASHBOARD'.
044000     05  FILLER                   PIC X(44)   VALUE SPACES.
044100     05  FILLER                   PIC X(06)   VALUE 'PAGE: '.
044200     05  O-PCTR                   PIC Z9.
044300 01  RPT-USER-HEADING-LINE.
044400     05  FILLER                   PIC X(10)   VALUE 'USER ID: '.
044500     05  O-HD-USER-ID              PIC 9(06).
044600     05  FILLER                   PIC X(04)   VALUE SPACES.
044700     05  FILLER                   PIC X(10)   VALUE 'USERNAME: '.
044800     05  O-HD-USERNAME             PIC X(20).
044900     05  FILLER                   PIC X(72)   VALUE SPACES.
045000 01  RPT-SECTION-LINE.
045100     05  O-SECTION-TEXT            PIC X(120).
045200     05  FILLER                   PIC X(12)   VALUE SPACES.
045300 01  RPT-MONTHLY-SUMMARY-LINE.
045400     05  FILLER                   PIC X(04)   VALUE SPACES.
045500     05  FILLER                   PIC X(18)   VALUE
045600         'MONTHLY TOTAL    '.
045700     05  O-MS-TOTAL                PIC Z(7)9.99-.
045800     05  FILLER                   PIC X(04)   VALUE SPACES.
045900     05  FILLER                   PIC X(12)   VALUE 'TXN COUNT  '.
046000     05  O-MS-COUNT                PIC ZZZZ9.
046100     05  FILLER                   PIC X(04)   VALUE SPACES.
046200     05  FILLER                   PIC X(08)   VALUE 'AVG TXN '.
046300     05  O-MS-AVG                  PIC Z(6)9.99-.
046400     05  FILLER                   PIC X(41)   VALUE SPACES.
046500 01  RPT-MONTHLY-CHANGE-LINE.
046600     05  FILLER                   PIC X(04)   VALUE SPACES.
046700     05  FILLER                   PIC X(18)   VALUE
046800         'PREVIOUS MONTH    '.
046900     05  O-MS-PREV                 PIC Z(7)9.99-.
047000     05  FILLER                   PIC X(04)   VALUE SPACES.
047100     05  FILLER              PIC X(14)   VALUE 'MO/MO CHANGE '.
047200     05  O-MS-CHANGE                PIC Z(4)9.99-.
047300     05  FILLER                   PIC X(01)   VALUE '%'.
047400     05  FILLER                   PIC X(66)   VALUE SPACES.
047500 01  RPT-CAT-HEADING-LINE.
047600     05  FILLER                   PIC X(04)   VALUE 'CAT '.
047700     05  FILLER                   PIC X(18)   VALUE
047800         '          AMOUNT '.
047900     05  FILLER                   PIC X(08)   VALUE ' PCT   '.
048000     05  FILLER                   PIC X(102)  VALUE SPACES.
048100 01  RPT-CAT-DETAIL-LINE.
048200     05  FILLER                   PIC X(01)   VALUE SPACES.
048300     05  O-CAT-CODE                PIC X(04).
048400     05  FILLER                   PIC X(02)   VALUE SPACES.
048500     05  O-CAT-AMOUNT              PIC ZZ,ZZZ,ZZ9.99-.
048600     05  FILLER                   PIC X(02)   VALUE SPACES.
048700     05  O-CAT-PCT                 PIC ZZ9.99.
048800     05  FILLER                   PIC X(01)   VALUE '%'.
048900     05  FILLER                   PIC X(99)   VALUE SPACES.
049000 01  RPT-BUD-HEADING-LINE.
049100     05  FILLER                   PIC X(132)  VALUE
049200         'CAT   BUDGET      SPENT   REMAINING  SPENT%  FLAG'.
049300 01  RPT-BUD-DETAIL-LINE.
049400     05  FILLER                   PIC X(01)   VALUE SPACES.
049500     05  O-BUD-CAT                 PIC X(04).
049600     05  FILLER                   PIC X(01)   VALUE SPACES.
049700     05  O-BUD-BUDGETED            PIC Z(6)9.99-.
049800     05  FILLER                   PIC X(01)   VALUE SPACES.
049900     05  O-BUD-SPENT               PIC Z(6)9.99-.
050000     05  FILLER                   PIC X(01)   VALUE SPACES.
050100     05  O-BUD-REMAIN              PIC Z(6)9.99-.
050200     05  FILLER                   PIC X(01)   VALUE SPACES.
050300     05  O-BUD-PCT                 PIC ZZ9.99.
050400     05  FILLER                   PIC X(02)   VALUE SPACES.
050500     05  O-BUD-FLAG                PIC X(05).
050600     05  FILLER                   PIC X(88)   VALUE SPACES.
050700 01  RPT-BUD-TOTAL-LINE.
050800     05  FILLER                   PIC X(05)   VALUE SPACES.
050900     05  FILLER                   PIC X(20)   VALUE
051000         'OVERALL PROGRESS:  '.
051100     05  O-BUD-OVERALL-PCT         PIC ZZ9.99.
051200     05  FILLER                   PIC X(01)   VALUE '%'.
051300     05  FILLER                   PIC X(106)  VALUE SPACES.
051400 01  RPT-TREND-DETAIL-LINE.
051500     05  FILLER                   PIC X(04)   VALUE SPACES.
051600     05  O-TR-CCYY                 PIC 9(04).
051700     05  FILLER                   PIC X(01)   VALUE '-'.
051800     05  O-TR-MM                   PIC 99.
051900     05  FILLER                   PIC X(04)   VALUE SPACES.
052000     05  O-TR-AMOUNT               PIC Z(7)9.99-.
052100     05  FILLER                   PIC X(111)  VALUE SPACES.
052200 01  RPT-TREND-FOOTER-LINE.
052300     05  FILLER                   PIC X(04)   VALUE SPACES.
052400     05  FILLER                   PIC X(24)   VALUE
052500         'AVERAGE MONTHLY SPEND: '.
052600     05  O-TR-AVG                  PIC Z(7)9.99-.
052700     05  FILLER                   PIC X(96)   VALUE SPACES.
052800 01  RPT-INV-DETAIL-LINE.
052900     05  FILLER                   PIC X(01)   VALUE SPACES.
053000     05  O-INV-SYMBOL              PIC X(08).
053100     05  FILLER                   PIC X(01)   VALUE SPACES.
053200     05  O-INV-QTY                 PIC Z(6)9.
053300     05  FILLER                   PIC X(01)   VALUE SPACES.
053400     05  O-INV-COST                PIC Z(7)9.99-.
053500     05  FILLER                   PIC X(01)   VALUE SPACES.
053600     05  O-INV-VALUE               PIC Z(7)9.99-.
053700     05  FILLER                   PIC X(01)   VALUE SPACES.
053800     05  O-INV-PL                  PIC Z(7)9.99-.
053900     05  FILLER                   PIC X(01)   VALUE SPACES.
054000     05  O-INV-PL-PCT              PIC Z(4)9.99-.
054100     05  FILLER                   PIC X(87)   VALUE SPACES.
054200 01  RPT-INV-TOTAL-LINE.
054300     05  FILLER                   PIC X(05)   VALUE SPACES.
054400     05  FILLER                   PIC X(17)   VALUE
054500         'PORTFOLIO TOTAL '.
054600     05  O-INV-TOT-COST            PIC Z(8)9.99-.
054700     05  FILLER                   PIC X(02)   VALUE SPACES.
054800     05  O-INV-TOT-VALUE           PIC Z(8)9.99-.
054900     05  FILLER                   PIC X(02)   VALUE SPACES.
055000     05  O-INV-TOT-PL              PIC Z(8)9.99-.
055100     05  FILLER                   PIC X(73)   VALUE SPACES.
055200 01  RPT-HEALTH-SCORE-LINE.
055300     05  FILLER                   PIC X(04)   VALUE SPACES.
055400     05  FILLER                   PIC X(16)   VALUE
055500         'HEALTH SCORE:  '.
055600     05  O-HEALTH-SCORE            PIC ZZ9.
055700     05  FILLER                   PIC X(04)   VALUE SPACES.
055800     05  FILLER                   PIC X(09)   VALUE 'RATING: '.
055900     05  O-HEALTH-RATING           PIC X(20).
056000     05  FILLER                   PIC X(71)   VALUE SPACES.
056100 01  RPT-SAVINGS-LINE.
056200     05  FILLER                   PIC X(04)   VALUE SPACES.
056300     05  FILLER                   PIC X(20)   VALUE
056400         'SAVINGS OPPORTUNITY '.
056500     05  O-SAVINGS-OPP             PIC Z(7)9.99-.
056600     05  FILLER                   PIC X(04)   VALUE SPACES.
056700     05  FILLER                   PIC X(16)   VALUE
056800         'EST. SAVINGS  '.
056900     05  O-EST-SAVINGS             PIC Z(7)9.99-.
057000     05  FILLER                   PIC X(65)   VALUE SPACES.
057100 01  RPT-RECOMMEND-LINE.
057200     05  FILLER                   PIC X(04)   VALUE SPACES.
057300     05  O-RECOMMEND-TEXT          PIC X(116).
057400     05  FILLER                   PIC X(12)   VALUE SPACES.
057500 01  RPT-RECENT-DETAIL-LINE.
057600     05  FILLER                   PIC X(02)   VALUE SPACES.
057700     05  O-RC-EXP-ID               PIC 9(08).
057800     05  FILLER                   PIC X(02)   VALUE SPACES.
057900     05  O-RC-CCYY                 PIC 9(04).
058000     05  FILLER                   PIC X(01)   VALUE '-'.
058100     05  O-RC-MM                   PIC 99.
058200     05  FILLER                   PIC X(01)   VALUE '-'.
058300     05  O-RC-DD                   PIC 99.
058400     05  FILLER                   PIC X(02)   VALUE SPACES.
058500     05  O-RC-CATEGORY             PIC X(04).
058600     05  FILLER                   PIC X(02)   VALUE SPACES.
058700     05  O-RC-AMOUNT               PIC Z(7)9.99-.
058800     05  FILLER                   PIC X(92)   VALUE SPACES.
058900 01  GRAND-TOTAL-HEADING-LINE.
059000     05  FILLER              PIC X(13)   VALUE 'GRAND TOTALS:'.
059100     05  FILLER                   PIC X(119)  VALUE SPACES.
059200 01  GRAND-TOTAL-LINE.
059300     05  FILLER                   PIC X(03)   VALUE SPACES.
059400     05  FILLER                   PIC X(18)   VALUE
059500         'USERS PROCESSED  '.
059600     05  O-GT-USERS                PIC ZZ,ZZ9.
059700     05  FILLER                   PIC X(04)   VALUE SPACES.
059800     05  FILLER                   PIC X(18)   VALUE
059900         'EXPENSES ACCEPTED '.
060000     05  O-GT-ACCEPT                PIC ZZZ,ZZ9.
060100     05  FILLER                   PIC X(04)   VALUE SPACES.
060200     05  FILLER                   PIC X(18)   VALUE
060300         'EXPENSES REJECTED '.
060400     05  O-GT-REJECT                PIC ZZZ,ZZ9.
060500     05  FILLER                   PIC X(31)   VALUE SPACES.
060600 01  GRAND-TOTAL-LINE-2.
060700     05  FILLER                   PIC X(03)   VALUE SPACES.
060800     05  FILLER                   PIC X(20)   VALUE
060900         'TOTAL AMOUNT POSTED '.
061000     05  O-GT-POSTED                PIC Z(9)9.99-.
061100     05  FILLER                   PIC X(97)   VALUE SPACES.
061200 01  LEADER-HEADING-LINE.
061300     05  O-LEAD-TEXT                PIC X(120).
061400     05  FILLER                     PIC X(12)  VALUE SPACES.
061500 01  LEADER-DETAIL-LINE.
061600     05  FILLER                   PIC X(04)   VALUE SPACES.
061700     05  O-LEAD-USER-ID             PIC 9(06).
061800     05  FILLER                   PIC X(04)   VALUE SPACES.
061900     05  O-LEAD-VALUE               PIC Z(6)9-.
062000     05  FILLER                   PIC X(110)  VALUE SPACES.
062100 PROCEDURE DIVISION.
062200 0000-MAIN.
062300     PERFORM 1000-INIT.
062400     PERFORM 2000-MAINLINE
062500         UNTIL MORE-USERS = 'NO'.
062600     PERFORM 2900-LEFTOVER-EXPENSE
062700         UNTIL MORE-EXPENSES = 'NO'.
062800     PERFORM 8000-CLOSING.
062900 STOP RUN.
063000
063100 1000-INIT.
063200     OPEN INPUT USER-MASTER-IN.
063300     OPEN OUTPUT USER-MASTER-OUT.
063400     OPEN INPUT EXPENSE-TRANS.
063500     OPEN INPUT BUDGET-MASTER-IN.
063600     OPEN OUTPUT BUDGET-MASTER-OUT.
063700     OPEN INPUT INVEST-HOLDINGS.
063800     OPEN OUTPUT ACHIEVE-OUT.
063900     OPEN OUTPUT REJECT-OUT.
064000     OPEN OUTPUT DASHRPT.
064100
064200     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
064300     MOVE I-YY TO O-YY.
064400     MOVE I-DD TO O-DD.
064500     MOVE I-MM TO O-MM.
064600     MOVE I-YY TO WS-RUN-CCYY.
064700     MOVE I-MM TO WS-RUN-MM.
064800     MOVE I-DD TO WS-RUN-DD.
064900     IF WS-RUN-MM = 01
065000         MOVE 12 TO WS-PRIOR-MM
065100         COMPUTE WS-PRIOR-CCYY = WS-RUN-CCYY - 1
065200     ELSE
065300         COMPUTE WS-PRIOR-MM = WS-RUN-MM - 1
065400         MOVE WS-RUN-CCYY TO WS-PRIOR-CCYY.
065500
065600     PERFORM 1050-BUILD-TREND-KEYS
065700         VARYING SUB-TREND FROM 12 BY -1
065800             UNTIL SUB-TREND < 1.
065900
066000     PERFORM 1100-LOAD-BUDGETS.
066100     PERFORM 1200-LOAD-INVESTMENTS.
066200
066300     PERFORM 9100-READ-USER.
066400     PERFORM 9110-READ-EXPENSE.
066500     PERFORM 9200-HEADINGS.
066600
066700*  BUILDS THE 12 TRAILING-MONTH KEYS FOR THE SPENDING TREND,     *
066800*  WORKING BACKWARD FROM THE CURRENT RUN MONTH.  INDEX 12 ENDS   *
066900*  UP HOLDING THE CURRENT MONTH, INDEX 1 THE OLDEST OF THE 12.   *
067000 1050-BUILD-TREND-KEYS.
067100     COMPUTE WS-BUILD-MM = WS-RUN-MM - (12 - SUB-TREND).
067200     MOVE WS-RUN-CCYY TO WS-BUILD-CCYY.
067300     PERFORM 1055-BACK-UP-MONTH
067400         UNTIL WS-BUILD-MM >= 1.
067500     COMPUTE WS-TREND-YYYYMM(SUB-TREND) =
067600         WS-BUILD-CCYY * 100 + WS-BUILD-MM.
067700
067800 1055-BACK-UP-MONTH.
067900     ADD 12 TO WS-BUILD-MM.
068000     SUBTRACT 1 FROM WS-BUILD-CCYY.
068100
068200*  LOADS THE CURRENT BUDGET MASTER (WRITTEN LAST BY FFBUDMN)     *
068300*  INTO WS-BUD-TABLE.  SAME GO-TO READ LOOP FFBUDMN USES.        *
068400 1100-LOAD-BUDGETS.
068500     MOVE 0 TO WS-BUD-COUNT.
068600 1100-LOAD-LOOP.
068700     READ BUDGET-MASTER-IN
068800         AT END
068900             GO TO 1100-LOAD-EXIT.
069000     ADD 1 TO WS-BUD-COUNT.
069100     SET WS-BUD-IDX TO WS-BUD-COUNT.
069200     MOVE BUD-ID OF I-BUD-REC       TO WS-BUD-ID(WS-BUD-IDX).
069300     MOVE BUD-USER-ID OF I-BUD-REC  TO WS-BUD-USER-ID(WS-BUD-IDX).
069400     MOVE BUD-CATEGORY OF I-BUD-REC TO
069500         WS-BUD-CATEGORY(WS-BUD-IDX).
069600     MOVE BUD-AMOUNT OF I-BUD-REC   TO WS-BUD-AMOUNT(WS-BUD-IDX).
069700     MOVE BUD-SPENT OF I-BUD-REC    TO WS-BUD-SPENT(WS-BUD-IDX).
069800     MOVE BUD-START-DATE OF I-BUD-REC TO
069900         WS-BUD-START-DATE(WS-BUD-IDX).
070000     MOVE BUD-END-DATE OF I-BUD-REC TO
070100         WS-BUD-END-DATE(WS-BUD-IDX).
070200     MOVE BUD-ALERT-ENABLED OF I-BUD-REC TO
070300         WS-BUD-ALERT-ENABLED(WS-BUD-IDX).
070400     MOVE BUD-ALERT-THRESHOLD OF I-BUD-REC TO
070500         WS-BUD-ALERT-THRESH(WS-BUD-IDX).
070600     MOVE BUD-ACTIVE OF I-BUD-REC   TO WS-BUD-ACTIVE(WS-BUD-IDX).
070700     GO TO 1100-LOAD-LOOP.
070800 1100-LOAD-EXIT.
070900     EXIT.
071000
071100*  LOADS THE INVESTMENT FILE AND VALUES EACH HOLDING ONCE, AS    *
071200*  IT COMES IN -- RULE: CURRENT VALUE = TOTAL COST WHEN THE      *
071300*  CURRENT PRICE IS 0 (UNKNOWN).                                 *
071400 1200-LOAD-INVESTMENTS.
071500     MOVE 0 TO WS-INV-COUNT.
071600 1200-LOAD-LOOP.
071700     READ INVEST-HOLDINGS
071800         AT END
071900             GO TO 1200-LOAD-EXIT.
072000     ADD 1 TO WS-INV-COUNT.
072100     SET WS-INV-IDX TO WS-INV-COUNT.
072200     MOVE INV-USER-ID OF I-INV-REC TO WS-INV-USER-ID(WS-INV-IDX).
072300     MOVE INV-SYMBOL OF I-INV-REC  TO WS-INV-SYMBOL(WS-INV-IDX).
072400     MOVE INV-QUANTITY OF I-INV-REC TO
072500         WS-INV-QUANTITY(WS-INV-IDX).
072600     COMPUTE WS-INV-COST(WS-INV-IDX) =
072700         INV-PURCH-PRICE OF I-INV-REC * INV-QUANTITY OF I-INV-REC.
072800     IF INV-CURR-PRICE OF I-INV-REC = 0
072900         MOVE WS-INV-COST(WS-INV-IDX) TO WS-INV-VALUE(WS-INV-IDX)
073000     ELSE
073100         COMPUTE WS-INV-VALUE(WS-INV-IDX) =
073200             INV-CURR-PRICE OF I-INV-REC *
073300             INV-QUANTITY OF I-INV-REC.
073400     COMPUTE WS-INV-PROFIT-LOSS(WS-INV-IDX) =
073500         WS-INV-VALUE(WS-INV-IDX) - WS-INV-COST(WS-INV-IDX).
073600     IF WS-INV-COST(WS-INV-IDX) = 0
073700         MOVE 0 TO WS-INV-PL-PCT(WS-INV-IDX)
073800     ELSE
073900         MOVE WS-INV-PROFIT-LOSS(WS-INV-IDX) TO WS-PCT-NUMER
074000         MOVE WS-INV-COST(WS-INV-IDX)        TO WS-PCT-DENOM
074100         PERFORM 7000-CALC-PERCENT
074200         MOVE WS-PCT-RESULT TO WS-INV-PL-PCT(WS-INV-IDX).
074300     GO TO 1200-LOAD-LOOP.
074400 1200-LOAD-EXIT.
074500     EXIT.
074600*  DRIVES OFF THE USER MASTER.  FOR EACH USER, PROCESSES EVERY   *
074700*  EXPENSE RECORD THAT MATCHES (EXPTRANS IS IN USER-ID, DATE     *
074800*  SEQUENCE, SAME AS USER-MASTER-IN), THEN REPORTS AND REWRITES  *
074900*  THE USER.                                                    *
075000 2000-MAINLINE.
075100     MOVE USR-ID OF I-USR-REC TO WS-CURR-USER-ID.
075200     ADD 1 TO C-GT-USER-CTR.
075300     PERFORM 2100-INIT-USER-ACCUM.
075400
075500     PERFORM 2200-PROCESS-ONE-EXPENSE
075600         UNTIL MORE-EXPENSES = 'NO'
075700            OR EXP-USER-ID OF I-EXP-REC NOT = WS-CURR-USER-ID.
075800
075900     PERFORM 2300-WRITE-USER-MASTER.
076000     PERFORM 2400-BUILD-LEADERBOARDS.
076100     PERFORM 9300-REPORT-USER.
076200     PERFORM 9100-READ-USER.
076300
076400*  RESETS ALL PER-USER ACCUMULATORS -- CATEGORY TOTALS, TREND    *
076500*  AMOUNTS, STREAK/ACHIEVEMENT SWITCHES, RECENT-ACTIVITY RING.   *
076600 2100-INIT-USER-ACCUM.
076700     PERFORM 2110-ZERO-CAT
076800         VARYING SUB-CAT FROM 1 BY 1
076900             UNTIL SUB-CAT > 16.
077000     PERFORM 2120-ZERO-TREND
077100         VARYING SUB-TREND FROM 1 BY 1
077200             UNTIL SUB-TREND > 12.
077300     MOVE 0 TO WS-TXN-COUNT WS-TODAY-CTR WS-DISTINCT-DATE-CTR.
077400     MOVE 0 TO WS-LAST-SEEN-DATE WS-RECENT-CTR WS-RECENT-USED.
077500     MOVE 'NO' TO WS-EXPT-DONE-SW WS-CATM-DONE-SW.
077600     MOVE 'NO' TO WS-WKST-DONE-SW WS-MNST-DONE-SW.
077700
077800 2110-ZERO-CAT.
077900     MOVE 0 TO WS-CAT-TOTAL(SUB-CAT).
078000
078100 2120-ZERO-TREND.
078200     MOVE 0 TO WS-TREND-AMT(SUB-TREND).
078300     MOVE 0 TO WS-TREND-CNT(SUB-TREND).
078400
078500*  VALIDATES, CATEGORIZES, POSTS, GAMIFIES, AND ACCUMULATES ONE  *
078600*  EXPENSE, THEN READS THE NEXT ONE.                            *
078700 2200-PROCESS-ONE-EXPENSE.
078800     PERFORM 3100-VALIDATE-EXPENSE THRU 3100-EXIT.
078900     IF WS-VALID-SW = 'YES'
079000         IF EXP-CATEGORY-BLANK OF I-EXP-REC
079100             PERFORM 3200-AUTO-CATEGORIZE
079200         END-IF
079300         PERFORM 3300-POST-BUDGET
079400         PERFORM 3410-STREAK-CALC
079500         PERFORM 3480-GAMIFY-COUNTERS
079600         PERFORM 3500-ACCUM-TOTALS
079700         ADD 1 TO C-GT-ACCEPT-CTR
079800         ADD EXP-AMOUNT OF I-EXP-REC TO C-GT-POSTED-AMT
079900     ELSE
080000         PERFORM 3700-WRITE-REJECT
080100         ADD 1 TO C-GT-REJECT-CTR.
080200     PERFORM 9110-READ-EXPENSE.
080300
080400*  VALIDATION -- FIRST FAILURE WINS, SAME GO-TO-ON-FIRST-FAILURE *
080500*  STYLE USED BY THE OLD POP-SALES VALIDATION PARAGRAPH.         *
080600 3100-VALIDATE-EXPENSE.
080700     MOVE 'YES' TO WS-VALID-SW.
080800     IF EXP-AMOUNT OF I-EXP-REC NOT > 0
080900         MOVE 1 TO WS-REJ-REASON-NO
081000         MOVE 'NO' TO WS-VALID-SW
081100         GO TO 3100-EXIT.
081200     IF EXP-DESC OF I-EXP-REC = SPACES
081300         MOVE 2 TO WS-REJ-REASON-NO
081400         MOVE 'NO' TO WS-VALID-SW
081500         GO TO 3100-EXIT.
081600     IF NOT EXP-CATEGORY-BLANK OF I-EXP-REC
081700         PERFORM 3110-CHECK-CAT-CODE
081800         IF WS-VALID-SW = 'NO'
081900             MOVE 3 TO WS-REJ-REASON-NO
082000             GO TO 3100-EXIT.
082100     IF USR-IS-DISABLED OF I-USR-REC
082200         MOVE 4 TO WS-REJ-REASON-NO
082300         MOVE 'NO' TO WS-VALID-SW
082400         GO TO 3100-EXIT.
082500 3100-EXIT.
082600     EXIT.
082700
082800*  SETS WS-VALID-SW TO 'NO' WHEN EXP-CATEGORY ISN'T ONE OF THE   *
082900*  16 VALID CODES.  REUSES THE SAME STATIC TABLE AS 9030.        *
083000 3110-CHECK-CAT-CODE.
083100     MOVE 'NO' TO WS-VALID-SW.
083200     PERFORM 3115-CAT-CODE-TEST
083300         VARYING SUB-CAT FROM 1 BY 1
083400             UNTIL SUB-CAT > 16.
083500
083600 3115-CAT-CODE-TEST.
083700     IF EXP-CATEGORY OF I-EXP-REC = T-CAT-CODE(SUB-CAT)
083800         MOVE 'YES' TO WS-VALID-SW.
083900*  KEYWORD SCAN -- FIRST MATCH WINS.  FOLDS THE DESCRIPTION TO   *
084000*  UPPER CASE WITH INSPECT CONVERTING SO THE MATCH IS CASE-      *
084100*  INSENSITIVE WITHOUT AN INTRINSIC FUNCTION CALL.              *
084200 3200-AUTO-CATEGORIZE.
084300     MOVE EXP-DESC OF I-EXP-REC TO WS-DESC-UC.
084400     INSPECT WS-DESC-UC CONVERTING
084500         'abcdefghijklmnopqrstuvwxyz' TO
084600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
084700     MOVE 'NO' TO WS-KW-FOUND-SW.
084800     MOVE 0 TO SUB-KW.
084900     PERFORM 3210-SCAN-ONE-KEYWORD
085000         VARYING SUB-KW FROM 1 BY 1
085100             UNTIL SUB-KW > 34
085200                OR WS-KW-FOUND-SW = 'YES'.
085300     IF WS-KW-FOUND-SW = 'YES'
085400         MOVE WS-KW-CATEGORY(SUB-KW) TO EXP-CATEGORY OF I-EXP-REC
085500     ELSE
085600         MOVE 'OTHR' TO EXP-CATEGORY OF I-EXP-REC.
085700     MOVE 'Y' TO EXP-AI-FLAG OF I-EXP-REC.
085800
085900 3210-SCAN-ONE-KEYWORD.
086000     MOVE 0 TO WS-KW-TALLY.
086100     INSPECT WS-DESC-UC TALLYING WS-KW-TALLY
086200         FOR ALL WS-KW-TEXT(SUB-KW).
086300     IF WS-KW-TALLY > 0
086400         MOVE 'YES' TO WS-KW-FOUND-SW.
086500
086600*  LOCATES THE USER'S ACTIVE BUDGET FOR THIS CATEGORY WHOSE
086700*  PERIOD COVERS THE EXPENSE DATE AND ADDS THE AMOUNT TO SPENT.
086800*  NO MATCH SIMPLY MEANS THE EXPENSE IS UNBUDGETED.  SINGLE
086900*  SEARCHING PERFORM, NO BODY, SAME IDIOM AS THE OLD STATE-RATE
087000*  TABLE LOOKUP.
087100 3300-POST-BUDGET.
087200     PERFORM VARYING WS-BUD-IDX FROM 1 BY 1
087300         UNTIL WS-BUD-IDX > WS-BUD-COUNT
087400            OR (WS-BUD-USER-ID(WS-BUD-IDX) =
087500                    EXP-USER-ID OF I-EXP-REC
087600                AND WS-BUD-CATEGORY(WS-BUD-IDX) =
087700                    EXP-CATEGORY OF I-EXP-REC
087800                AND WS-BUD-TBL-ACTIVE(WS-BUD-IDX)
087900                AND WS-BUD-START-DATE(WS-BUD-IDX) <=
088000                    EXP-DATE OF I-EXP-REC
088100                AND WS-BUD-END-DATE(WS-BUD-IDX) >=
088200                    EXP-DATE OF I-EXP-REC).
088300     IF WS-BUD-IDX <= WS-BUD-COUNT
088400         ADD EXP-AMOUNT OF I-EXP-REC TO WS-BUD-SPENT(WS-BUD-IDX).
088500*  STREAK MAINTENANCE.  D=0 (SAME DAY) LEAVES THE STREAK ALONE   *
088600*  -- CR-0902 FIXED A BUG WHERE A SECOND SAME-DAY EXPENSE WAS    *
088700*  RESETTING IT TO 1.                                          *
088800 3410-STREAK-CALC.
088900     IF USR-LAST-ACTIVITY OF I-USR-REC = 0
089000         MOVE 1 TO USR-CURR-STREAK OF I-USR-REC
089100         MOVE 1 TO USR-MAX-STREAK OF I-USR-REC
089200         PERFORM 3430-UNLOCK-FRST
089300     ELSE
089400         MOVE USR-LASTACT-CCYY OF I-USR-REC TO WS-JD-CCYY
089500         MOVE USR-LASTACT-MM OF I-USR-REC   TO WS-JD-MM
089600         MOVE USR-LASTACT-DD OF I-USR-REC   TO WS-JD-DD
089700         PERFORM 3415-CALC-JULIAN-DAY
089800         MOVE WS-JD-RESULT TO WS-JD-LAST-ACT
089900         MOVE EXP-DATE-CCYY OF I-EXP-REC TO WS-JD-CCYY
090000         MOVE EXP-DATE-MM OF I-EXP-REC   TO WS-JD-MM
090100         MOVE EXP-DATE-DD OF I-EXP-REC   TO WS-JD-DD
090200         PERFORM 3415-CALC-JULIAN-DAY
090300         MOVE WS-JD-RESULT TO WS-JD-EXP-DATE
090400         COMPUTE WS-JD-GAP-DAYS =
090500             WS-JD-EXP-DATE - WS-JD-LAST-ACT
090600         IF WS-JD-GAP-DAYS = 1
090700             ADD 1 TO USR-CURR-STREAK OF I-USR-REC
090800             IF USR-CURR-STREAK OF I-USR-REC >
090900                     USR-MAX-STREAK OF I-USR-REC
091000                 MOVE USR-CURR-STREAK OF I-USR-REC TO
091100                     USR-MAX-STREAK OF I-USR-REC
091200         ELSE
091300             IF WS-JD-GAP-DAYS > 1
091400                 MOVE 1 TO USR-CURR-STREAK OF I-USR-REC.
091500
091600     MOVE EXP-DATE OF I-EXP-REC TO USR-LAST-ACTIVITY OF I-USR-REC.
091700     PERFORM 3420-CHECK-STREAK-ACH.
091800
091900*  JULIAN DAY NUMBER, FLIEGEL AND VAN FLANDERN'S INTEGER FORM.   *
092000*  CALLER LOADS WS-JD-CCYY/MM/DD; RESULT COMES BACK IN           *
092100*  WS-JD-RESULT.  EACH "/" HERE IS ITS OWN COMPUTE SO IT         *
092200*  TRUNCATES THE WAY THE FORMULA REQUIRES.                       *
092300 3415-CALC-JULIAN-DAY.
092400     COMPUTE WS-JD-A = (14 - WS-JD-MM) / 12.
092500     COMPUTE WS-JD-Y = WS-JD-CCYY + 4800 - WS-JD-A.
092600     COMPUTE WS-JD-M = WS-JD-MM + 12 * WS-JD-A - 3.
092700     COMPUTE WS-JD-Y4   = WS-JD-Y / 4.
092800     COMPUTE WS-JD-Y100 = WS-JD-Y / 100.
092900     COMPUTE WS-JD-Y400 = WS-JD-Y / 400.
093000     COMPUTE WS-JD-TERM = (153 * WS-JD-M + 2) / 5.
093100     COMPUTE WS-JD-RESULT =
093200         WS-JD-DD + WS-JD-TERM + 365 * WS-JD-Y +
093300         WS-JD-Y4 - WS-JD-Y100 + WS-JD-Y400 - 32045.
093400
093500*  STREAK-THRESHOLD ACHIEVEMENTS FIRE ON THE NIGHT THE STREAK    *
093600*  FIRST CROSSES THE THRESHOLD.  THE DONE-SWITCHES (RESET ONLY   *
093700*  ON THE USER BREAK) BACK UP THE "= N" TEST SO A STREAK THAT    *
093800*  LATER BREAKS AND RE-CLIMBS BACK THROUGH 7 CANNOT FIRE TWICE   *
093900*  WITHIN ONE NIGHT'S RUN.                                     *
094000 3420-CHECK-STREAK-ACH.
094100     IF USR-CURR-STREAK OF I-USR-REC = 7
094200         AND WS-WKST-DONE-SW = 'NO'
094300         PERFORM 3440-UNLOCK-WKST.
094400     IF USR-CURR-STREAK OF I-USR-REC = 30
094500         AND WS-MNST-DONE-SW = 'NO'
094600         PERFORM 3450-UNLOCK-MNST.
094700
094800 3430-UNLOCK-FRST.
094900     MOVE 'FRST' TO ACH-TYPE OF O-ACH-REC.
095000     MOVE 'FIRST EXPENSE' TO ACH-TITLE OF O-ACH-REC.
095100     MOVE 10 TO ACH-POINTS OF O-ACH-REC.
095200     PERFORM 3460-WRITE-ACHIEVEMENT.
095300
095400 3440-UNLOCK-WKST.
095500     MOVE 'WKST' TO ACH-TYPE OF O-ACH-REC.
095600     MOVE 'WEEK WARRIOR' TO ACH-TITLE OF O-ACH-REC.
095700     MOVE 50 TO ACH-POINTS OF O-ACH-REC.
095800     MOVE 'YES' TO WS-WKST-DONE-SW.
095900     PERFORM 3460-WRITE-ACHIEVEMENT.
096000
096100 3450-UNLOCK-MNST.
096200     MOVE 'MNST' TO ACH-TYPE OF O-ACH-REC.
096300     MOVE 'MONTHLY MASTER' TO ACH-TITLE OF O-ACH-REC.
096400     MOVE 200 TO ACH-POINTS OF O-ACH-REC.
096500     MOVE 'YES' TO WS-MNST-DONE-SW.
096600     PERFORM 3460-WRITE-ACHIEVEMENT.
096700
096800*  COMMON ACHIEVEMENT WRITE -- ADDS THE POINTS TO THE USER'S     *
096900*  RUNNING TOTAL AND WRITES ONE ACHIEVEMENTS RECORD.           *
097000 3460-WRITE-ACHIEVEMENT.
097100     MOVE WS-CURR-USER-ID TO ACH-USER-ID OF O-ACH-REC.
097200     MOVE EXP-DATE OF I-EXP-REC TO ACH-DATE OF O-ACH-REC.
097300     ADD ACH-POINTS OF O-ACH-REC TO USR-TOTAL-POINTS OF I-USR-REC.
097400     WRITE O-ACH-REC.
097500
097600*  EXPT/CATM COUNT ACHIEVEMENTS.  EXPT WATCHES HOW MANY TODAY-   *
097700*  DATED EXPENSES THIS USER HAS LOGGED IN THIS RUN; CATM WATCHES *
097800*  HOW MANY DISTINCT EXPENSE DATES.  NO LIFETIME COUNTER EXISTS  *
097900*  ON THE USER MASTER, SO BOTH ARE SCOPED TO THE CURRENT BATCH.  *
098000 3480-GAMIFY-COUNTERS.
098100     IF EXP-DATE OF I-EXP-REC = WS-RUN-DATE
098200         ADD 1 TO WS-TODAY-CTR
098300         IF WS-TODAY-CTR = 10
098400             AND WS-EXPT-DONE-SW = 'NO'
098500             PERFORM 3490-UNLOCK-EXPT.
098600     IF EXP-DATE OF I-EXP-REC NOT = WS-LAST-SEEN-DATE
098700         ADD 1 TO WS-DISTINCT-DATE-CTR
098800         MOVE EXP-DATE OF I-EXP-REC TO WS-LAST-SEEN-DATE
098900         IF WS-DISTINCT-DATE-CTR = 30
099000             AND WS-CATM-DONE-SW = 'NO'
099100             PERFORM 3495-UNLOCK-CATM.
099200
099300 3490-UNLOCK-EXPT.
099400     MOVE 'EXPT' TO ACH-TYPE OF O-ACH-REC.
099500     MOVE 'EXPENSE TRACKER' TO ACH-TITLE OF O-ACH-REC.
099600     MOVE 25 TO ACH-POINTS OF O-ACH-REC.
099700     MOVE 'YES' TO WS-EXPT-DONE-SW.
099800     PERFORM 3460-WRITE-ACHIEVEMENT.
099900
100000 3495-UNLOCK-CATM.
100100     MOVE 'CATM' TO ACH-TYPE OF O-ACH-REC.
100200     MOVE 'CATEGORY MASTER' TO ACH-TITLE OF O-ACH-REC.
100300     MOVE 75 TO ACH-POINTS OF O-ACH-REC.
100400     MOVE 'YES' TO WS-CATM-DONE-SW.
100500     PERFORM 3460-WRITE-ACHIEVEMENT.
100600
100700*  MONTHLY TREND AND CATEGORY BREAKDOWN ACCUMULATION.  BOTH      *
100800*  TABLES ARE SEARCHED THE SAME WAY COBLSC06 SEARCHES ITS STATE  *
100900*  TABLE -- A BODYLESS PERFORM VARYING UNTIL THE KEY MATCHES.    *
101000 3500-ACCUM-TOTALS.
101100     PERFORM VARYING SUB-CAT FROM 1 BY 1
101200         UNTIL SUB-CAT > 16
101300         OR T-CAT-CODE(SUB-CAT) =
101400             EXP-CATEGORY OF I-EXP-REC.
101500     IF SUB-CAT <= 16
101600         ADD EXP-AMOUNT OF I-EXP-REC TO
101700             WS-CAT-TOTAL(SUB-CAT).
101800
101900     COMPUTE WS-TREND-KEY-WANT =
102000         EXP-DATE-CCYY OF I-EXP-REC * 100 +
102100         EXP-DATE-MM OF I-EXP-REC.
102200     PERFORM VARYING SUB-TREND FROM 1 BY 1
102300         UNTIL SUB-TREND > 12
102400         OR WS-TREND-YYYYMM(SUB-TREND) = WS-TREND-KEY-WANT.
102500     IF SUB-TREND <= 12
102600         ADD EXP-AMOUNT OF I-EXP-REC TO
102700             WS-TREND-AMT(SUB-TREND)
102800         ADD 1 TO WS-TREND-CNT(SUB-TREND).
102900
103000     ADD 1 TO WS-TXN-COUNT.
103100     PERFORM 3510-RING-BUFFER-ADD.
103200
103300*  RECENT-ACTIVITY RING BUFFER.  TEN SLOTS, OLDEST OVERWRITTEN,  *
103400*  SLOT NUMBER COMES FROM WS-RECENT-CTR MOD 10 WORKED OUT BY     *
103500*  HAND SINCE NO INTRINSIC FUNCTION MAY BE USED FOR IT.          *
103600 3510-RING-BUFFER-ADD.
103700     ADD 1 TO WS-RECENT-CTR.
103800     COMPUTE WS-RECENT-DIVQ = (WS-RECENT-CTR - 1) / 10.
103900     COMPUTE WS-RECENT-SLOT =
104000         WS-RECENT-CTR - WS-RECENT-DIVQ * 10.
104100     IF WS-RECENT-SLOT = 0
104200         MOVE 10 TO WS-RECENT-SLOT.
104300     MOVE EXP-ID OF I-EXP-REC TO
104400         WS-RECENT-EXP-ID(WS-RECENT-SLOT).
104500     MOVE EXP-DATE OF I-EXP-REC TO
104600         WS-RECENT-DATE(WS-RECENT-SLOT).
104700     MOVE EXP-CATEGORY OF I-EXP-REC TO
104800         WS-RECENT-CATEGORY(WS-RECENT-SLOT).
104900     MOVE EXP-AMOUNT OF I-EXP-REC TO
105000         WS-RECENT-AMOUNT(WS-RECENT-SLOT).
105100     IF WS-RECENT-USED < 10
105200         ADD 1 TO WS-RECENT-USED.
105300
105400*  REJECT WRITE -- WS-REJ-REASON-NO WAS SET BY WHICHEVER TEST    *
105500*  IN 3100-VALIDATE-EXPENSE FAILED.  T-REJ-REASON-TEXT IS THE    *
105600*  SAME REDEFINES-OVER-FILLER LOOKUP AS THE CATEGORY TABLE.      *
105700 3700-WRITE-REJECT.
105800     MOVE EXP-ID OF I-EXP-REC       TO REJ-EXP-ID OF O-REJ-REC.
105900     MOVE EXP-USER-ID OF I-EXP-REC  TO REJ-USER-ID OF O-REJ-REC.
106000     MOVE EXP-AMOUNT OF I-EXP-REC   TO REJ-AMOUNT OF O-REJ-REC.
106100     MOVE EXP-DESC OF I-EXP-REC     TO REJ-DESC OF O-REJ-REC.
106200     MOVE EXP-CATEGORY OF I-EXP-REC TO REJ-CATEGORY OF O-REJ-REC.
106300     MOVE EXP-DATE OF I-EXP-REC     TO REJ-DATE OF O-REJ-REC.
106400     MOVE WS-REJ-REASON-NO TO REJ-REASON-CODE OF O-REJ-REC.
106500     MOVE T-REJ-REASON-TEXT(WS-REJ-REASON-NO) TO
106600         REJ-REASON-TEXT OF O-REJ-REC.
106700     WRITE O-REJ-REC.
106800
106900*  COMMON PERCENTAGE ROUTINE.  CALLER LOADS WS-PCT-NUMER AND     *
107000*  WS-PCT-DENOM; ANSWER COMES BACK ROUNDED IN WS-PCT-RESULT.     *
107100*  ZERO DENOMINATOR IS A VALID CASE (NO SPEND YET, NO COST YET)  *
107200*  AND JUST ANSWERS ZERO RATHER THAN ABENDING ON DIVIDE.         *
107300 7000-CALC-PERCENT.
107400     IF WS-PCT-DENOM = 0
107500         MOVE 0 TO WS-PCT-RESULT
107600     ELSE
107700         COMPUTE WS-PCT-RATIO ROUNDED =
107800             WS-PCT-NUMER / WS-PCT-DENOM
107900         COMPUTE WS-PCT-RESULT ROUNDED =
108000             WS-PCT-RATIO * 100.
108100
108200*  REWRITE THE USER MASTER WITH WHATEVER GAMIFICATION FIELDS     *
108300*  THIS RUN UPDATED.  ONE RECORD OUT PER RECORD IN -- FFNITELY   *
108400*  DOES NOT ADD OR DELETE USERS.                               *
108500 2300-WRITE-USER-MASTER.
108600     MOVE I-USR-REC TO O-USR-REC.
108700     WRITE O-USR-REC.
108800
108900*  TOP-5 INSERTION, NO SORT VERB.  A NEW ENTRY THAT BEATS THE    *
109000*  CURRENT LOWEST SLOT (OR THE TABLE ISN'T FULL YET) ELBOWS IN   *
109100*  AND EVERYTHING BELOW IT SHUFFLES DOWN ONE, LOWEST SLOT        *
109200*  DROPPED IF THE TABLE WAS ALREADY FULL.                      *
109300 2400-BUILD-LEADERBOARDS.
109400     PERFORM 2410-INSERT-POINTS.
109500     PERFORM 2420-INSERT-STREAK.
109600
109700 2410-INSERT-POINTS.
109800     IF WS-LP-COUNT < 5
109900         ADD 1 TO WS-LP-COUNT
110000         MOVE WS-CURR-USER-ID TO WS-LP-USER-ID(WS-LP-COUNT)
110100         MOVE USR-TOTAL-POINTS OF I-USR-REC
110200             TO WS-LP-POINTS(WS-LP-COUNT)
110300         PERFORM 2415-BUBBLE-POINTS
110400     ELSE
110500         IF USR-TOTAL-POINTS OF I-USR-REC > WS-LP-POINTS(5)
110600             MOVE WS-CURR-USER-ID TO WS-LP-USER-ID(5)
110700             MOVE USR-TOTAL-POINTS OF I-USR-REC TO
110800                 WS-LP-POINTS(5)
110900             PERFORM 2415-BUBBLE-POINTS.
111000
111100*  ONE PASS OF A SIMPLE EXCHANGE SORT IS ENOUGH -- ONLY THE      *
111200*  JUST-INSERTED SLOT CAN BE OUT OF ORDER.                     *
111300 2415-BUBBLE-POINTS.
111350     PERFORM 2416-SWAP-ONE-POINTS
111400         VARYING SUB-LEAD FROM 5 BY -1
111500         UNTIL SUB-LEAD = 1
111600         OR WS-LP-POINTS(SUB-LEAD) <= WS-LP-POINTS(SUB-LEAD - 1).
111650
111700 2416-SWAP-ONE-POINTS.
111800     MOVE WS-LP-USER-ID(SUB-LEAD) TO WS-LP-SWAP-ID.
111900     MOVE WS-LP-POINTS(SUB-LEAD) TO WS-LP-SWAP-PTS.
112000     MOVE WS-LP-USER-ID(SUB-LEAD - 1)
112050         TO WS-LP-USER-ID(SUB-LEAD).
112100     MOVE WS-LP-POINTS(SUB-LEAD - 1)
112150         TO WS-LP-POINTS(SUB-LEAD).
112300     MOVE WS-LP-SWAP-ID TO WS-LP-USER-ID(SUB-LEAD - 1).
112400     MOVE WS-LP-SWAP-PTS TO WS-LP-POINTS(SUB-LEAD - 1).
112500
112600 2420-INSERT-STREAK.
112700     IF WS-LS-COUNT < 5
112800         ADD 1 TO WS-LS-COUNT
112900         MOVE WS-CURR-USER-ID TO WS-LS-USER-ID(WS-LS-COUNT)
113000         MOVE USR-CURR-STREAK OF I-USR-REC
113100             TO WS-LS-STREAK(WS-LS-COUNT)
113200         PERFORM 2425-BUBBLE-STREAK
113300     ELSE
113400         IF USR-CURR-STREAK OF I-USR-REC > WS-LS-STREAK(5)
113500             MOVE WS-CURR-USER-ID TO WS-LS-USER-ID(5)
113600             MOVE USR-CURR-STREAK OF I-USR-REC TO
113700                 WS-LS-STREAK(5)
113800             PERFORM 2425-BUBBLE-STREAK.
113900
114000 2425-BUBBLE-STREAK.
114050     PERFORM 2426-SWAP-ONE-STREAK
114100         VARYING SUB-LEAD FROM 5 BY -1
114200         UNTIL SUB-LEAD = 1
114300         OR WS-LS-STREAK(SUB-LEAD) <= WS-LS-STREAK(SUB-LEAD - 1).
114350
114400 2426-SWAP-ONE-STREAK.
114500     MOVE WS-LS-USER-ID(SUB-LEAD) TO WS-LS-SWAP-ID.
114600     MOVE WS-LS-STREAK(SUB-LEAD) TO WS-LS-SWAP-STRK.
114700     MOVE WS-LS-USER-ID(SUB-LEAD - 1)
114750         TO WS-LS-USER-ID(SUB-LEAD).
114800     MOVE WS-LS-STREAK(SUB-LEAD - 1)
114850         TO WS-LS-STREAK(SUB-LEAD).
115000     MOVE WS-LS-SWAP-ID TO WS-LS-USER-ID(SUB-LEAD - 1).
115100     MOVE WS-LS-SWAP-STRK TO WS-LS-STREAK(SUB-LEAD - 1).
115200
115300*  LEFTOVER EXPENSE RECORDS -- THE EXPENSE FILE RAN PAST THE     *
115400*  LAST USER ON THE MASTER, OR NAMED A USER-ID THE MASTER        *
115500*  NEVER HAD.  EVERY ONE OF THESE GOES TO REJECTS, REASON 5.     *
115600 2900-LEFTOVER-EXPENSE.
115700     MOVE 5 TO WS-REJ-REASON-NO.
115800     PERFORM 3700-WRITE-REJECT.
115900     PERFORM 9110-READ-EXPENSE.
116000
116200 9100-READ-USER.
116300     READ USER-MASTER-IN
116400         AT END
116500             MOVE 'NO' TO MORE-USERS.
116600
116700 9110-READ-EXPENSE.
116800     READ EXPENSE-TRANS
116900         AT END
117000             MOVE 'NO' TO MORE-EXPENSES.
117100
117200*  PAGE HEADING -- BUMPS THE PAGE COUNTER AND WRITES THE TITLE   *
117300*  LINE.  CALLED ONCE AT START-UP AND AGAIN BY 9300 EVERY USER.  *
117400 9200-HEADINGS.
117500     ADD 1 TO C-PCTR.
117600     MOVE C-PCTR TO O-PCTR.
117700     WRITE PRTLINE FROM RPT-TITLE-LINE
117800         AFTER ADVANCING PAGE.
117900
118000*  DRIVES THE EIGHT REPORT SECTIONS FOR ONE USER, ONE PAGE EACH  *
118100*  USER SINCE THE BUDGET/TREND/INVESTMENT SECTIONS RUN LONG.     *
118200 9300-REPORT-USER.
118300     PERFORM 9200-HEADINGS.
118400     PERFORM 9310-USER-HEADING.
118500     PERFORM 9320-MONTHLY-SUMMARY.
118600     PERFORM 9330-CATEGORY-BREAKDOWN.
118700     PERFORM 9340-BUDGET-PROGRESS.
118800     PERFORM 9350-SPENDING-TREND.
118900     PERFORM 9360-INVESTMENTS.
119000     PERFORM 9370-FINANCIAL-HEALTH.
119100     PERFORM 9380-RECENT-ACTIVITY.
119200
119300 9310-USER-HEADING.
119400     MOVE WS-CURR-USER-ID TO O-HD-USER-ID.
119500     MOVE USR-USERNAME OF I-USR-REC TO O-HD-USERNAME.
119600     WRITE PRTLINE FROM RPT-USER-HEADING-LINE.
119700
119800*  MONTHLY SUMMARY -- SLOT 12 OF THE TREND TABLE IS ALWAYS THE   *
119900*  CURRENT RUN MONTH, SLOT 11 THE PRIOR MONTH, SO NO SEPARATE    *
120000*  ACCUMULATORS ARE NEEDED FOR THIS SECTION.                   *
120100 9320-MONTHLY-SUMMARY.
120200     MOVE WS-TREND-AMT(12) TO O-MS-TOTAL.
120300     MOVE WS-TREND-CNT(12) TO O-MS-COUNT.
120400     IF WS-TREND-CNT(12) = 0
120500         MOVE 0 TO O-MS-AVG
120600     ELSE
120700         MOVE WS-TREND-AMT(12) TO WS-PCT-NUMER
120800         MOVE WS-TREND-CNT(12) TO WS-PCT-DENOM
120900         COMPUTE O-MS-AVG ROUNDED =
121000             WS-PCT-NUMER / WS-PCT-DENOM.
121100     MOVE WS-TREND-AMT(11) TO O-MS-PREV.
121200     IF WS-TREND-AMT(11) = 0
121300         IF WS-TREND-AMT(12) = 0
121400             MOVE 0 TO O-MS-CHANGE
121500         ELSE
121600             MOVE 100 TO O-MS-CHANGE
121700     ELSE
121800         MOVE WS-TREND-AMT(12) TO WS-PCT-NUMER
121900         SUBTRACT WS-TREND-AMT(11) FROM WS-PCT-NUMER
122000         MOVE WS-TREND-AMT(11) TO WS-PCT-DENOM
122100         PERFORM 7000-CALC-PERCENT
122200         MOVE WS-PCT-RESULT TO O-MS-CHANGE.
122300     WRITE PRTLINE FROM RPT-MONTHLY-SUMMARY-LINE.
122400     WRITE PRTLINE FROM RPT-MONTHLY-CHANGE-LINE.
122500
122600*  CATEGORY BREAKDOWN -- ONE PASS TO GET THE GRAND TOTAL, A      *
122700*  SECOND TO PRINT EACH NON-ZERO CATEGORY AND ITS PERCENTAGE.    *
122800 9330-CATEGORY-BREAKDOWN.
122900     MOVE 0 TO WS-CAT-GRAND-TOTAL.
123000     PERFORM 9332-SUM-ONE-CAT
123100         VARYING SUB-CAT FROM 1 BY 1
123200             UNTIL SUB-CAT > 16.
123300     WRITE PRTLINE FROM RPT-CAT-HEADING-LINE.
123400     PERFORM 9334-PRINT-ONE-CAT
123500         VARYING SUB-CAT FROM 1 BY 1
123600             UNTIL SUB-CAT > 16.
123700
123800 9332-SUM-ONE-CAT.
123900     ADD WS-CAT-TOTAL(SUB-CAT) TO WS-CAT-GRAND-TOTAL.
124000
124100 9334-PRINT-ONE-CAT.
124200     IF WS-CAT-TOTAL(SUB-CAT) NOT = 0
124300         MOVE T-CAT-CODE(SUB-CAT) TO O-CAT-CODE
124400         MOVE WS-CAT-TOTAL(SUB-CAT) TO O-CAT-AMOUNT
124500         IF WS-CAT-GRAND-TOTAL = 0
124600             MOVE 0 TO O-CAT-PCT
124700         ELSE
124800             MOVE WS-CAT-TOTAL(SUB-CAT) TO WS-PCT-NUMER
124900             MOVE WS-CAT-GRAND-TOTAL TO WS-PCT-DENOM
125000             PERFORM 7000-CALC-PERCENT
125100             MOVE WS-PCT-RESULT TO O-CAT-PCT
125200         WRITE PRTLINE FROM RPT-CAT-DETAIL-LINE.
125300
125400*  BUDGET PROGRESS -- WALKS THE WHOLE WS-BUD-TABLE, PRINTING     *
125500*  ONLY THIS USER'S ACTIVE BUDGETS, ACCUMULATING THE OVERALL     *
125600*  FIGURES AS IT GOES.  OVER/ALERT FLAGS PER CR-1015.            *
125700 9340-BUDGET-PROGRESS.
125800     MOVE 0 TO WS-BUD-TOT-BUDGETED WS-BUD-TOT-SPENT.
125900     MOVE 0 TO WS-OVER-BUDGET-CTR.
126000     WRITE PRTLINE FROM RPT-BUD-HEADING-LINE.
126100     PERFORM 9342-ONE-BUDGET-LINE
126200         VARYING WS-BUD-IDX FROM 1 BY 1
126300             UNTIL WS-BUD-IDX > WS-BUD-COUNT.
126400     IF WS-BUD-TOT-BUDGETED = 0
126500         MOVE 0 TO O-BUD-OVERALL-PCT
126600     ELSE
126700         MOVE WS-BUD-TOT-SPENT TO WS-PCT-NUMER
126800         MOVE WS-BUD-TOT-BUDGETED TO WS-PCT-DENOM
126900         PERFORM 7000-CALC-PERCENT
127000         MOVE WS-PCT-RESULT TO O-BUD-OVERALL-PCT.
127100     WRITE PRTLINE FROM RPT-BUD-TOTAL-LINE.
127200
127300 9342-ONE-BUDGET-LINE.
127400     IF WS-BUD-USER-ID(WS-BUD-IDX) = WS-CURR-USER-ID
127500         AND WS-BUD-TBL-ACTIVE(WS-BUD-IDX)
127600         ADD WS-BUD-AMOUNT(WS-BUD-IDX) TO WS-BUD-TOT-BUDGETED
127700         ADD WS-BUD-SPENT(WS-BUD-IDX) TO WS-BUD-TOT-SPENT
127800         MOVE WS-BUD-CATEGORY(WS-BUD-IDX) TO O-BUD-CAT
127900         MOVE WS-BUD-AMOUNT(WS-BUD-IDX) TO O-BUD-BUDGETED
128000         MOVE WS-BUD-SPENT(WS-BUD-IDX) TO O-BUD-SPENT
128100         COMPUTE O-BUD-REMAIN =
128200             WS-BUD-AMOUNT(WS-BUD-IDX) - WS-BUD-SPENT(WS-BUD-IDX)
128300         IF WS-BUD-AMOUNT(WS-BUD-IDX) = 0
128400             MOVE 0 TO O-BUD-PCT
128500         ELSE
128600             MOVE WS-BUD-SPENT(WS-BUD-IDX) TO WS-PCT-NUMER
128700             MOVE WS-BUD-AMOUNT(WS-BUD-IDX) TO WS-PCT-DENOM
128800             PERFORM 7000-CALC-PERCENT
128900             MOVE WS-PCT-RESULT TO O-BUD-PCT
129000         MOVE SPACES TO O-BUD-FLAG
129100         IF WS-BUD-SPENT(WS-BUD-IDX) > WS-BUD-AMOUNT(WS-BUD-IDX)
129200             MOVE 'OVER' TO O-BUD-FLAG
129300             ADD 1 TO WS-OVER-BUDGET-CTR
129400         ELSE
129500             IF WS-BUD-ALERT-ENABLED(WS-BUD-IDX) = 'Y'
129600                 AND O-BUD-PCT >= WS-BUD-ALERT-THRESH(WS-BUD-IDX)
129700                 MOVE 'ALERT' TO O-BUD-FLAG
129800         WRITE PRTLINE FROM RPT-BUD-DETAIL-LINE.
129900
130000*  SPENDING TREND -- PRINTS ALL 12 MONTHS.  THE FOOTER AVERAGES  *
130100*  OVER THE MONTHS THAT ACTUALLY HAVE A COUNT.  WS-CAT-GRAND-    *
130200*  TOTAL DOUBLES AS THE SUM OF THE 12 TREND AMOUNTS TOO, SINCE   *
130300*  EVERY ACCEPTED EXPENSE POSTS TO EXACTLY ONE CATEGORY SLOT     *
130400*  AND EXACTLY ONE MONTH SLOT -- NO SECOND GRAND TOTAL NEEDED.   *
130500 9350-SPENDING-TREND.
130600     MOVE 0 TO WS-TRD-MONTHS-CTR.
130700     MOVE SPACES TO O-SECTION-TEXT.
130800     MOVE 'SPENDING TREND (LAST 12 MONTHS)' TO O-SECTION-TEXT.
130900     WRITE PRTLINE FROM RPT-SECTION-LINE.
131000     PERFORM 9352-ONE-TREND-LINE
131100         VARYING SUB-TREND FROM 1 BY 1
131200             UNTIL SUB-TREND > 12.
131300     IF WS-TRD-MONTHS-CTR = 0
131400         MOVE 0 TO O-TR-AVG
131500     ELSE
131600         MOVE WS-CAT-GRAND-TOTAL TO WS-PCT-NUMER
131700         MOVE WS-TRD-MONTHS-CTR TO WS-PCT-DENOM
131800         COMPUTE O-TR-AVG ROUNDED = WS-PCT-NUMER / WS-PCT-DENOM.
131900     WRITE PRTLINE FROM RPT-TREND-FOOTER-LINE.
132000
132100 9352-ONE-TREND-LINE.
132200     MOVE WS-TREND-YYYYMM(SUB-TREND) TO WS-TREND-SPLIT.
132300     MOVE WS-TR-SPLIT-CCYY TO O-TR-CCYY.
132400     MOVE WS-TR-SPLIT-MM TO O-TR-MM.
132500     MOVE WS-TREND-AMT(SUB-TREND) TO O-TR-AMOUNT.
132600     IF WS-TREND-CNT(SUB-TREND) > 0
132700         ADD 1 TO WS-TRD-MONTHS-CTR.
132800     WRITE PRTLINE FROM RPT-TREND-DETAIL-LINE.
132900
133000*  INVESTMENTS -- THE HOLDINGS TABLE IS IN USER-ID ORDER SINCE   *
133100*  INVEST-HOLDINGS IS LOADED THAT WAY, BUT IT IS SCANNED IN FULL *
133200*  FOR EACH USER RATHER THAN CARRYING A START/STOP INDEX PAIR.   *
133300 9360-INVESTMENTS.
133400     MOVE 0 TO WS-INV-TOT-COST WS-INV-TOT-VALUE WS-INV-TOT-PL.
133500     MOVE SPACES TO O-SECTION-TEXT.
133600     MOVE 'INVESTMENTS' TO O-SECTION-TEXT.
133700     WRITE PRTLINE FROM RPT-SECTION-LINE.
133800     PERFORM 9362-ONE-HOLDING-LINE
133900         VARYING WS-INV-IDX FROM 1 BY 1
134000             UNTIL WS-INV-IDX > WS-INV-COUNT.
134100     MOVE WS-INV-TOT-COST TO O-INV-TOT-COST.
134200     MOVE WS-INV-TOT-VALUE TO O-INV-TOT-VALUE.
134300     MOVE WS-INV-TOT-PL TO O-INV-TOT-PL.
134400     WRITE PRTLINE FROM RPT-INV-TOTAL-LINE.
134500
134600 9362-ONE-HOLDING-LINE.
134700     IF WS-INV-USER-ID(WS-INV-IDX) = WS-CURR-USER-ID
134800         ADD WS-INV-COST(WS-INV-IDX) TO WS-INV-TOT-COST
134900         ADD WS-INV-VALUE(WS-INV-IDX) TO WS-INV-TOT-VALUE
135000         ADD WS-INV-PROFIT-LOSS(WS-INV-IDX) TO WS-INV-TOT-PL
135100         MOVE WS-INV-SYMBOL(WS-INV-IDX) TO O-INV-SYMBOL
135200         MOVE WS-INV-QUANTITY(WS-INV-IDX) TO O-INV-QTY
135300         MOVE WS-INV-COST(WS-INV-IDX) TO O-INV-COST
135400         MOVE WS-INV-VALUE(WS-INV-IDX) TO O-INV-VALUE
135500         MOVE WS-INV-PROFIT-LOSS(WS-INV-IDX) TO O-INV-PL
135600         MOVE WS-INV-PL-PCT(WS-INV-IDX) TO O-INV-PL-PCT
135700         WRITE PRTLINE FROM RPT-INV-DETAIL-LINE.
135800
135900*  FINANCIAL HEALTH -- SCORE STARTS AT 100, DOCKED 15 PER OVER-  *
136000*  BUDGET CATEGORY (WS-OVER-BUDGET-CTR WAS SET BY 9340 ABOVE)    *
136100*  AND 20 MORE IF THIS MONTH OUTRAN LAST MONTH BY OVER 20%.      *
136200 9370-FINANCIAL-HEALTH.
136300     COMPUTE WS-HEALTH-SCORE =
136400         100 - (WS-OVER-BUDGET-CTR * 15).
136500     IF WS-TREND-AMT(11) > 0
136600         IF WS-TREND-AMT(12) > WS-TREND-AMT(11) * 1.2
136700             SUBTRACT 20 FROM WS-HEALTH-SCORE.
136800     IF WS-HEALTH-SCORE < 0
136900         MOVE 0 TO WS-HEALTH-SCORE.
137000     IF WS-HEALTH-SCORE > 100
137100         MOVE 100 TO WS-HEALTH-SCORE.
137200
137300     EVALUATE TRUE
137400         WHEN WS-HEALTH-SCORE >= 80
137500             MOVE 'EXCELLENT' TO WS-HEALTH-RATING
137600         WHEN WS-HEALTH-SCORE >= 60
137700             MOVE 'GOOD' TO WS-HEALTH-RATING
137800         WHEN WS-HEALTH-SCORE >= 40
137900             MOVE 'FAIR' TO WS-HEALTH-RATING
138000         WHEN OTHER
138100             MOVE 'NEEDS IMPROVEMENT' TO WS-HEALTH-RATING
138200     END-EVALUATE.
138300
138400     MOVE SPACES TO O-SECTION-TEXT.
138500     MOVE 'FINANCIAL HEALTH' TO O-SECTION-TEXT.
138600     WRITE PRTLINE FROM RPT-SECTION-LINE.
138700     MOVE WS-HEALTH-SCORE TO O-HEALTH-SCORE.
138800     MOVE WS-HEALTH-RATING TO O-HEALTH-RATING.
138900     WRITE PRTLINE FROM RPT-HEALTH-SCORE-LINE.
139000     PERFORM 9372-RECOMMENDATIONS.
139100     PERFORM 9374-SAVINGS-INSIGHT.
139200
139300*  RECOMMENDATION LINES -- CR-1266.  LOW SCORES GET THE STERNEST *
139400*  ADVICE; EVERY USER GETS THE ENCOURAGEMENT LINE REGARDLESS.    *
139500 9372-RECOMMENDATIONS.
139600     IF WS-HEALTH-SCORE < 60
139700         MOVE 'REVIEW YOUR BUDGETS -- SEVERAL CATEGORIES ARE'
139800             TO O-RECOMMEND-TEXT
139900         WRITE PRTLINE FROM RPT-RECOMMEND-LINE
140000         MOVE 'OVER LIMIT.  CONSIDER BUILDING AN EMERGENCY FUND.'
140100             TO O-RECOMMEND-TEXT
140200         WRITE PRTLINE FROM RPT-RECOMMEND-LINE.
140300     IF WS-HEALTH-SCORE < 80
140400         MOVE 'TRACK YOUR DAILY EXPENSES MORE CLOSELY AND'
140500             TO O-RECOMMEND-TEXT
140600         WRITE PRTLINE FROM RPT-RECOMMEND-LINE
140700         MOVE 'REVIEW RECURRING SUBSCRIPTIONS FOR SAVINGS.'
140800             TO O-RECOMMEND-TEXT
140900         WRITE PRTLINE FROM RPT-RECOMMEND-LINE.
141000     MOVE 'KEEP UP THE GOOD WORK TRACKING YOUR FINANCES.'
141100         TO O-RECOMMEND-TEXT.
141200     WRITE PRTLINE FROM RPT-RECOMMEND-LINE.
141300
141400*  SAVINGS INSIGHT -- OPPORTUNITY IS LAST MONTH LESS THIS MONTH; *
141500*  THE SUGGESTION IS 10% OF WHICHEVER CATEGORY RAN HIGHEST.      *
141600 9374-SAVINGS-INSIGHT.
141700     COMPUTE WS-SAVINGS-OPP =
141800         WS-TREND-AMT(11) - WS-TREND-AMT(12).
141900     MOVE 1 TO WS-HIGH-CAT-IDX.
142000     MOVE WS-CAT-TOTAL(1) TO WS-HIGH-CAT-AMT.
142100     PERFORM 9376-FIND-HIGH-CAT
142200         VARYING SUB-CAT FROM 2 BY 1
142300             UNTIL SUB-CAT > 16.
142400     COMPUTE WS-CAT-SUGGEST ROUNDED = WS-HIGH-CAT-AMT * 0.10.
142500     COMPUTE WS-EST-TOTAL-SAVINGS ROUNDED =
142600         WS-TREND-AMT(12) * -0.10.
142700     MOVE WS-SAVINGS-OPP TO O-SAVINGS-OPP.
142800     MOVE WS-EST-TOTAL-SAVINGS TO O-EST-SAVINGS.
142900     WRITE PRTLINE FROM RPT-SAVINGS-LINE.
143000
143100 9376-FIND-HIGH-CAT.
143200     IF WS-CAT-TOTAL(SUB-CAT) > WS-HIGH-CAT-AMT
143300         MOVE WS-CAT-TOTAL(SUB-CAT) TO WS-HIGH-CAT-AMT
143400         MOVE SUB-CAT TO WS-HIGH-CAT-IDX.
143500
143600*  RECENT ACTIVITY -- WALKS THE RING BUFFER BACKWARD FROM THE    *
143700*  MOST RECENTLY FILLED SLOT (WS-RECENT-SLOT) SO THE NEWEST      *
143800*  EXPENSE PRINTS FIRST, WRAPPING SLOT 1 BACK TO SLOT 10.        *
143900 9380-RECENT-ACTIVITY.
144000     MOVE SPACES TO O-SECTION-TEXT.
144100     MOVE 'RECENT ACTIVITY' TO O-SECTION-TEXT.
144200     WRITE PRTLINE FROM RPT-SECTION-LINE.
144300     MOVE WS-RECENT-SLOT TO WS-RECENT-PRINT-SLOT.
144400     PERFORM 9382-ONE-RECENT-LINE
144500         VARYING WS-RECENT-PRINT-CTR FROM 1 BY 1
144600             UNTIL WS-RECENT-PRINT-CTR > WS-RECENT-USED.
144700
144800 9382-ONE-RECENT-LINE.
144900     MOVE WS-RECENT-EXP-ID(WS-RECENT-PRINT-SLOT) TO O-RC-EXP-ID.
145000     MOVE WS-RECENT-DATE-CCYY(WS-RECENT-PRINT-SLOT) TO O-RC-CCYY.
145100     MOVE WS-RECENT-DATE-MM(WS-RECENT-PRINT-SLOT) TO O-RC-MM.
145200     MOVE WS-RECENT-DATE-DD(WS-RECENT-PRINT-SLOT) TO O-RC-DD.
145300     MOVE WS-RECENT-CATEGORY(WS-RECENT-PRINT-SLOT) TO
145400         O-RC-CATEGORY.
145500     MOVE WS-RECENT-AMOUNT(WS-RECENT-PRINT-SLOT) TO O-RC-AMOUNT.
145600     WRITE PRTLINE FROM RPT-RECENT-DETAIL-LINE.
145700     IF WS-RECENT-PRINT-SLOT = 1
145800         MOVE 10 TO WS-RECENT-PRINT-SLOT
145900     ELSE
146000         SUBTRACT 1 FROM WS-RECENT-PRINT-SLOT.
146100
146200*  END OF RUN -- REWRITES THE BUDGET MASTER FROM THE IN-MEMORY   *
146300*  TABLE (SPENT AMOUNTS POSTED ALL NIGHT), PRINTS THE GRAND-     *
146400*  TOTALS PAGE AND THE TWO LEADERBOARDS, CLOSES EVERYTHING.      *
146500 8000-CLOSING.
146600     PERFORM 8100-WRITE-ONE-BUDGET
146700         VARYING WS-BUD-IDX FROM 1 BY 1
146800             UNTIL WS-BUD-IDX > WS-BUD-COUNT.
146900     PERFORM 9200-HEADINGS.
147000     PERFORM 8200-GRAND-TOTALS-PAGE.
147100     PERFORM 8300-POINTS-LEADERBOARD.
147200     PERFORM 8400-STREAK-LEADERBOARD.
147300     CLOSE USER-MASTER-IN USER-MASTER-OUT EXPENSE-TRANS.
147400     CLOSE BUDGET-MASTER-IN BUDGET-MASTER-OUT INVEST-HOLDINGS.
147500     CLOSE ACHIEVE-OUT REJECT-OUT DASHRPT.
147600
147700 8100-WRITE-ONE-BUDGET.
147800     MOVE WS-BUD-ID(WS-BUD-IDX) TO BUD-ID OF O-BUD-REC.
147900     MOVE WS-BUD-USER-ID(WS-BUD-IDX) TO BUD-USER-ID OF O-BUD-REC.
148000     MOVE WS-BUD-CATEGORY(WS-BUD-IDX) TO
148100         BUD-CATEGORY OF O-BUD-REC.
148200     MOVE WS-BUD-AMOUNT(WS-BUD-IDX) TO BUD-AMOUNT OF O-BUD-REC.
148300     MOVE WS-BUD-SPENT(WS-BUD-IDX) TO BUD-SPENT OF O-BUD-REC.
148400     MOVE WS-BUD-START-DATE(WS-BUD-IDX) TO
148500         BUD-START-DATE OF O-BUD-REC.
148600     MOVE WS-BUD-END-DATE(WS-BUD-IDX) TO
148700         BUD-END-DATE OF O-BUD-REC.
148800     MOVE WS-BUD-ALERT-ENABLED(WS-BUD-IDX) TO
148900         BUD-ALERT-ENABLED OF O-BUD-REC.
149000     MOVE WS-BUD-ALERT-THRESH(WS-BUD-IDX) TO
149100         BUD-ALERT-THRESHOLD OF O-BUD-REC.
149200     MOVE WS-BUD-ACTIVE(WS-BUD-IDX) TO BUD-ACTIVE OF O-BUD-REC.
149300     WRITE O-BUD-REC.
149400
149500 8200-GRAND-TOTALS-PAGE.
149600     WRITE PRTLINE FROM GRAND-TOTAL-HEADING-LINE.
149700     MOVE C-GT-USER-CTR TO O-GT-USERS.
149800     MOVE C-GT-ACCEPT-CTR TO O-GT-ACCEPT.
149900     MOVE C-GT-REJECT-CTR TO O-GT-REJECT.
150000     WRITE PRTLINE FROM GRAND-TOTAL-LINE.
150100     MOVE C-GT-POSTED-AMT TO O-GT-POSTED.
150200     WRITE PRTLINE FROM GRAND-TOTAL-LINE-2.
150300
150400 8300-POINTS-LEADERBOARD.
150500     MOVE SPACES TO O-LEAD-TEXT.
150600     MOVE 'TOP 5 BY TOTAL POINTS' TO O-LEAD-TEXT.
150700     WRITE PRTLINE FROM LEADER-HEADING-LINE.
150800     PERFORM 8310-ONE-POINTS-LINE
150900         VARYING WS-LP-IDX FROM 1 BY 1
151000             UNTIL WS-LP-IDX > WS-LP-COUNT.
151100
151200 8310-ONE-POINTS-LINE.
151300     MOVE WS-LP-USER-ID(WS-LP-IDX) TO O-LEAD-USER-ID.
151400     MOVE WS-LP-POINTS(WS-LP-IDX) TO O-LEAD-VALUE.
151500     WRITE PRTLINE FROM LEADER-DETAIL-LINE.
151600
151700 8400-STREAK-LEADERBOARD.
151800     MOVE SPACES TO O-LEAD-TEXT.
151900     MOVE 'TOP 5 BY CURRENT STREAK' TO O-LEAD-TEXT.
152000     WRITE PRTLINE FROM LEADER-HEADING-LINE.
152100     PERFORM 8410-ONE-STREAK-LINE
152200         VARYING WS-LS-IDX FROM 1 BY 1
152300             UNTIL WS-LS-IDX > WS-LS-COUNT.
152400
152500 8410-ONE-STREAK-LINE.
152600     MOVE WS-LS-USER-ID(WS-LS-IDX) TO O-LEAD-USER-ID.
152700     MOVE WS-LS-STREAK(WS-LS-IDX) TO O-LEAD-VALUE.
152800     WRITE PRTLINE FROM LEADER-DETAIL-LINE.
